000100*=================================================================*
000200*    BOOK....... : #BOOKREQ
000300*    SISTEMA.... : ORCAMENTO DE OBRAS
000400*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
000500*    PROGRAMADOR.: J.C. FERREIRA
000600*    DATA....... : 15/03/1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO... : LAYOUT DO REGISTRO DE PEDIDO DE ORCAMENTO,
000900*                  UM REGISTRO POR IMOVEL A PRECIFICAR, LIDO
001000*                  DO ARQUIVO ORC-REQUESTS.
001100*                               LRECL = 200
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500* PROGRAMADOR: J.C. FERREIRA             DATA: 15/03/1987
001600* OBJETIVO...: VERSAO ORIGINAL DO LAYOUT DE PEDIDO.
001700*-----------------------------------------------------------------*
001800* PROGRAMADOR: M.A. SOUZA                DATA: 02/09/1991
001900* CHAMADO....: OS-1144                                             OS-1144
002000* OBJETIVO...: ACRESCENTAR REQ-TEL-CLIENTE (TELEFONE OPCIONAL)     OS-1144
002100*              E REQ-PCT-PERDA (PERCENTUAL DE PERDA/DESPERDICIO).  OS-1144
002200*----------------------------------------------------------------- OS-1144
002300* PROGRAMADOR: R.P. ALMEIDA               DATA: 14/01/1999
002400* CHAMADO....: Y2K-0037                                           Y2K-0037
002500* OBJETIVO...: REVISAO GERAL - REGISTRO NAO CONTEM CAMPO DE       Y2K-0037
002600*              DATA, NENHUM AJUSTE DE VIRADA DE SECULO NECESSARIO.Y2K-0037
002700*=================================================================Y2K-0037
002800 01  REG-ORC-REQ.
002900     05 REQ-NOME-CLIENTE         PIC X(030)          VALUE SPACES.
003000     05 REQ-EMAIL-CLIENTE        PIC X(030)          VALUE SPACES.
003100     05 REQ-TEL-CLIENTE          PIC X(015)          VALUE SPACES.
003200     05 REQ-AREA                 PIC 9(005)V99       VALUE ZEROS.
003300     05 REQ-TIPO-PAREDE          PIC X(012)          VALUE SPACES.
003400     05 REQ-QUALID-ACABTO        PIC X(010)          VALUE SPACES.
003500     05 REQ-ACABTO-PAREDE        PIC X(014)          VALUE SPACES.
003600     05 REQ-AREA-ESQUADRIA       PIC 9(005)V99       VALUE ZEROS.
003700     05 REQ-QT-BANHEIROS         PIC 9(002)          VALUE ZEROS.
003800     05 REQ-AREA-PISO            PIC 9(005)V99       VALUE ZEROS.
003900     05 REQ-AREA-FORRO           PIC 9(005)V99       VALUE ZEROS.
004000     05 REQ-TIPO-FORRO           PIC X(010)          VALUE SPACES.
004100     05 REQ-TIPO-COBERTURA       PIC X(014)          VALUE SPACES.
004200     05 REQ-AREA-COBERTURA       PIC 9(005)V99       VALUE ZEROS.
004300     05 REQ-TIPO-FUNDACAO        PIC X(008)          VALUE SPACES.
004400     05 REQ-PCT-PERDA            PIC 9(002)V99       VALUE ZEROS.
004500     05 FILLER                   PIC X(016)          VALUE SPACES.
004600*-----------------------------------------------------------------*
004700*    VISAO ALTERNATIVA PARA TESTE DE REGISTRO EM BRANCO
004800*    (FIM DE ARQUIVO LOGICO / LINHA TOTALMENTE VAZIA)
004900*-----------------------------------------------------------------*
005000 01  REG-ORC-REQ-BRANCO REDEFINES REG-ORC-REQ.
005100     05 REQ-BRANCO-TEXTO         PIC X(200).
005200*-----------------------------------------------------------------*
