000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             ORCCSV.
000300 AUTHOR.                                 L.F. TAVARES.
000400 INSTALLATION.                           CONSTRUTORA ALVORADA
000500                                          LTDA.
000600 DATE-WRITTEN.                           09/06/2004.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - SOMENTE
000900                                          DEPARTAMENTO DE
001000                                          ENGENHARIA E ORCAMENTOS.
001100*=================================================================*
001200*    PROGRAMA   : ORCCSV
001300*    PROGRAMADOR: L.F. TAVARES
001400*    ANALISTA   : M.A. SOUZA
001500*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
001600*    DATA.......: 09 / 06 / 2004
001700*-----------------------------------------------------------------*
001800*    OBJETIVO...: SUBROTINA CHAMADA PELO ORCALC PARA MONTAR UMA
001900*                 LINHA DO RELATORIO DE DETALHE NO FORMATO CSV
002000*                 EXIGIDO PELO PAINEL GERENCIAL - UMA LINHA POR
002100*                 ITEM DA EAP (TIPO "I") OU A LINHA TOTAL DO
002200*                 PEDIDO (TIPO "T").
002300*-----------------------------------------------------------------*
002400*    PARAMETROS (LINKAGE, NESTA ORDEM):
002500*       LK-TIPO-LINHA      "I" = ITEM DA EAP, "T" = TOTAL
002600*       LK-ITEM-ID         CODIGO DO ITEM (VAZIO NA LINHA TOTAL)
002700*       LK-ITEM-NOME       NOME DO ITEM    (VAZIO NA LINHA TOTAL)
002800*       LK-ITEM-UNIDADE    UNIDADE         (VAZIA NA LINHA TOTAL)
002900*       LK-ITEM-QUANTIDADE QUANTIDADE      (ZERO NA LINHA TOTAL)
003000*       LK-ITEM-PRECO-UNIT PRECO UNITARIO  (ZERO NA LINHA TOTAL)
003100*       LK-VALOR           PRECO TOTAL DO ITEM, OU VALOR GERAL
003200*                          DO ORCAMENTO NA LINHA TOTAL
003300*       LK-LINHA-CSV       LINHA MONTADA, DEVOLVIDA AO CHAMADOR
003400*-----------------------------------------------------------------*
003500*                          ALTERACOES
003600*-----------------------------------------------------------------*
003700* PROGRAMADOR: L.F. TAVARES               DATA: 09/06/2004
003800* CHAMADO....: OS-4417                                             OS-4417
003900* OBJETIVO...: VERSAO ORIGINAL, EXTRAIDA DO RELATORIO FIXO DO      OS-4417
004000*              ORCALC PARA PERMITIR REUSO NO FORMATO CSV.          OS-4417
004100*----------------------------------------------------------------- OS-4417
004200* PROGRAMADOR: A.M. DUARTE                DATA: 23/02/2009
004300* CHAMADO....: OS-5502                                             OS-5502
004400* OBJETIVO...: CORTAR OS ESPACOS A DIREITA DE ID/NOME/UNIDADE      OS-5502
004500*              NA LINHA CSV - O PAINEL GERENCIAL NAO ACEITAVA      OS-5502
004600*              CAMPOS COM ESPACO ANTES DA VIRGULA.                 OS-5502
004700*----------------------------------------------------------------- OS-5502
004800* PROGRAMADOR: A.M. DUARTE                DATA: 02/04/2013
004900* CHAMADO....: OS-6210                                             OS-6210
005000* OBJETIVO...: SEPARAR O MOVE FINAL DE 0100/0200 EM PARAGRAFO      OS-6210
005100*              PROPRIO E CHAMAR CADA PAR EM UMA SO FAIXA DE        OS-6210
005200*              PERFORM NO 0000-PRINCIPAL. ACRESCENTAR SAIDA POR    OS-6210
005300*              GO TO NO 0140-TRUNCAR-CAMPO QUANDO A ULTIMA         OS-6210
005400*              POSICAO DO CAMPO JA ESTA OCUPADA.                   OS-6210
005500*================================================================= OS-6210
005600
005700
005800*=================================================================*
005900 ENVIRONMENT                             DIVISION.
006000*=================================================================*
006100 CONFIGURATION                           SECTION.
006200*-----------------------------------------------------------------*
006300 SPECIAL-NAMES.
006400     CLASS CLASSE-MINUSCULA IS "a" THRU "z".
006500*=================================================================*
006600 DATA                                    DIVISION.
006700*=================================================================*
006800 WORKING-STORAGE                         SECTION.
006900*-----------------------------------------------------------------*
007000 01  FILLER                      PIC X(050)          VALUE
007100         "***** INICIO DA WORKING - ORCCSV *****".
007200*-----------------------------------------------------------------*
007300 01  WRK-LINHA-CSV-DET            PIC X(100)          VALUE SPACES.
007400 01  WRK-LINHA-CSV-TOT REDEFINES WRK-LINHA-CSV-DET
007500                                  PIC X(100).
007600*-----------------------------------------------------------------*
007700 01  WRK-CAMPO-ENTRADA            PIC X(030)          VALUE SPACES.
007800 77  WRK-TAM-CAMPO                PIC 9(002)   COMP    VALUE ZEROS.
007900 77  WRK-PONTEIRO                 PIC 9(003)   COMP    VALUE 1.
008000 01  WRK-QTY-ED                   PIC Z(006)9.99.
008100*-----------------------------------------------------------------*
008200 01  WRK-VALOR-UNIT-TXT           PIC X(013)          VALUE SPACES.
008300 01  WRK-VALOR-UNIT-TXT-R REDEFINES WRK-VALOR-UNIT-TXT.
008400     05 WRK-VUT-PREFIXO            PIC X(003).
008500     05 WRK-VUT-VALOR              PIC Z(006)9.99.
008600*-----------------------------------------------------------------*
008700 01  WRK-VALOR-TOTAL-TXT          PIC X(013)          VALUE SPACES.
008800 01  WRK-VALOR-TOTAL-TXT-R REDEFINES WRK-VALOR-TOTAL-TXT.
008900     05 WRK-VTT-PREFIXO            PIC X(003).
009000     05 WRK-VTT-VALOR              PIC Z(006)9.99.
009100*-----------------------------------------------------------------*
009200 01  FILLER                      PIC X(050)          VALUE
009300         "***** FIM DA WORKING - ORCCSV *****".
009400*-----------------------------------------------------------------*
009500 LINKAGE                                 SECTION.
009600*-----------------------------------------------------------------*
009700 01  LK-TIPO-LINHA                PIC X(001).
009800 01  LK-ITEM-ID                   PIC X(014).
009900 01  LK-ITEM-NOME                 PIC X(025).
010000 01  LK-ITEM-UNIDADE              PIC X(004).
010100 01  LK-ITEM-QUANTIDADE           PIC 9(005)V99.
010200 01  LK-ITEM-PRECO-UNIT           PIC S9(007)V99.
010300 01  LK-VALOR                     PIC S9(011)V99.
010400 01  LK-LINHA-CSV                 PIC X(100).
010500*-----------------------------------------------------------------*
010600
010700*=================================================================*
010800 PROCEDURE                               DIVISION USING
010900         LK-TIPO-LINHA LK-ITEM-ID LK-ITEM-NOME LK-ITEM-UNIDADE
011000         LK-ITEM-QUANTIDADE LK-ITEM-PRECO-UNIT LK-VALOR
011100         LK-LINHA-CSV.
011200*=================================================================*
011300 0000-PRINCIPAL.
011400
011500         IF LK-TIPO-LINHA                 EQUAL "I"
011600             PERFORM 0100-MONTAR-ITEM THRU 0101-MOVER-RESULT-ITEM-FIM
011700         ELSE
011800             PERFORM 0200-MONTAR-TOTAL THRU 0201-MOVER-RESULT-TOTAL-FIM
011900         END-IF.
012000         GOBACK.
012100
012200 0000-PRINCIPAL-FIM.                       EXIT.
012300*-----------------------------------------------------------------*
012400 0100-MONTAR-ITEM                        SECTION.
012500*-----------------------------------------------------------------*
012600
012700         MOVE SPACES                      TO WRK-LINHA-CSV-DET.
012800         MOVE 1                           TO WRK-PONTEIRO.
012900         MOVE LK-ITEM-QUANTIDADE           TO WRK-QTY-ED.
013000         MOVE "R$ "                        TO WRK-VUT-PREFIXO.
013100         MOVE LK-ITEM-PRECO-UNIT            TO WRK-VUT-VALOR.
013200         MOVE "R$ "                        TO WRK-VTT-PREFIXO.
013300         MOVE LK-VALOR                     TO WRK-VTT-VALOR.
013400
013500         MOVE LK-ITEM-ID                   TO WRK-CAMPO-ENTRADA.
013600         PERFORM 0140-TRUNCAR-CAMPO.
013700         STRING WRK-CAMPO-ENTRADA(1:WRK-TAM-CAMPO)
013800                                           DELIMITED BY SIZE
013900                ","                       DELIMITED BY SIZE
014000             INTO WRK-LINHA-CSV-DET
014100             WITH POINTER WRK-PONTEIRO.
014200
014300         MOVE LK-ITEM-NOME                 TO WRK-CAMPO-ENTRADA.
014400         PERFORM 0140-TRUNCAR-CAMPO.
014500         STRING WRK-CAMPO-ENTRADA(1:WRK-TAM-CAMPO)
014600                                           DELIMITED BY SIZE
014700                ","                       DELIMITED BY SIZE
014800             INTO WRK-LINHA-CSV-DET
014900             WITH POINTER WRK-PONTEIRO.
015000
015100         MOVE LK-ITEM-UNIDADE               TO WRK-CAMPO-ENTRADA.
015200         PERFORM 0140-TRUNCAR-CAMPO.
015300         STRING WRK-CAMPO-ENTRADA(1:WRK-TAM-CAMPO)
015400                                           DELIMITED BY SIZE
015500                ","                       DELIMITED BY SIZE
015600             INTO WRK-LINHA-CSV-DET
015700             WITH POINTER WRK-PONTEIRO.
015800
015900         STRING WRK-QTY-ED                  DELIMITED BY SIZE
016000                ","                         DELIMITED BY SIZE
016100                WRK-VALOR-UNIT-TXT           DELIMITED BY SIZE
016200                ","                         DELIMITED BY SIZE
016300                WRK-VALOR-TOTAL-TXT          DELIMITED BY SIZE
016400             INTO WRK-LINHA-CSV-DET
016500             WITH POINTER WRK-PONTEIRO.
016600
016700 0100-MONTAR-ITEM-FIM.                       EXIT.
016800*-----------------------------------------------------------------*
016900 0101-MOVER-RESULT-ITEM.
017000
017100         MOVE WRK-LINHA-CSV-DET              TO LK-LINHA-CSV.
017200
017300 0101-MOVER-RESULT-ITEM-FIM.                  EXIT.
017400*-----------------------------------------------------------------*
017500 0140-TRUNCAR-CAMPO                       SECTION.
017600*-----------------------------------------------------------------*
017700*    ACHA O TAMANHO REAL DO CAMPO (SEM OS ESPACOS A DIREITA),
017800*    VARRENDO DE TRAS PARA FRENTE - O COMPILADOR DA CASA NAO
017900*    TEM FUNCAO DE TRIM (VER OS-5502).
018000*-----------------------------------------------------------------*
018100         MOVE 30                           TO WRK-TAM-CAMPO.
018200         IF WRK-CAMPO-ENTRADA(30:1)         NOT EQUAL SPACE
018300             GO TO 0140-TRUNCAR-CAMPO-FIM.
018400         PERFORM 0141-ACHAR-TAMANHO
018500             UNTIL WRK-TAM-CAMPO             EQUAL 0
018600                OR WRK-CAMPO-ENTRADA(WRK-TAM-CAMPO:1)
018700                                              NOT EQUAL SPACE.
018800         IF WRK-TAM-CAMPO                   EQUAL 0
018900             MOVE 1                          TO WRK-TAM-CAMPO
019000         END-IF.
019100
019200 0140-TRUNCAR-CAMPO-FIM.                     EXIT.
019300*-----------------------------------------------------------------*
019400 0141-ACHAR-TAMANHO                       SECTION.
019500*-----------------------------------------------------------------*
019600
019700         SUBTRACT 1 FROM WRK-TAM-CAMPO.
019800
019900 0141-ACHAR-TAMANHO-FIM.                     EXIT.
020000*-----------------------------------------------------------------*
020100 0200-MONTAR-TOTAL                        SECTION.
020200*-----------------------------------------------------------------*
020300
020400         MOVE SPACES                       TO WRK-LINHA-CSV-TOT.
020500         MOVE "R$ "                         TO WRK-VTT-PREFIXO.
020600         MOVE LK-VALOR                      TO WRK-VTT-VALOR.
020700         STRING ",,,,TOTAL:,"               DELIMITED BY SIZE
020800                WRK-VALOR-TOTAL-TXT          DELIMITED BY SIZE
020900             INTO WRK-LINHA-CSV-TOT.
021000
021100 0200-MONTAR-TOTAL-FIM.                      EXIT.
021200*-----------------------------------------------------------------*
021300 0201-MOVER-RESULT-TOTAL.
021400
021500         MOVE WRK-LINHA-CSV-TOT              TO LK-LINHA-CSV.
021600
021700 0201-MOVER-RESULT-TOTAL-FIM.                 EXIT.
021800*-----------------------------------------------------------------*
