000100*=================================================================*
000200*    BOOK....... : #BOOKERRO
000300*    SISTEMA.... : ORCAMENTO DE OBRAS
000400*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
000500*    PROGRAMADOR.: J.C. FERREIRA
000600*    DATA....... : 15/03/1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO... : AREA DE TRABALHO COMUM PARA TRATAMENTO DE
000900*                  ERROS DE ABERTURA, LEITURA, GRAVACAO E
001000*                  FECHAMENTO DE ARQUIVO, USADA POR TODOS OS
001100*                  PROGRAMAS DO SISTEMA DE ORCAMENTO.
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500* PROGRAMADOR: J.C. FERREIRA             DATA: 15/03/1987
001600* OBJETIVO...: VERSAO ORIGINAL DO BOOK DE ERROS.
001700*-----------------------------------------------------------------*
001800* PROGRAMADOR: M.A. SOUZA                DATA: 02/09/1991
001900* CHAMADO....: OS-1144                                             OS-1144
002000* OBJETIVO...: ACRESCENTAR WRK-ARQUIVO-ERRO PARA IDENTIFICAR       OS-1144
002100*              QUAL ARQUIVO GEROU O ERRO NO RELATORIO.             OS-1144
002200*----------------------------------------------------------------- OS-1144
002300* PROGRAMADOR: R.P. ALMEIDA               DATA: 14/01/1999
002400* CHAMADO....: Y2K-0037                                           Y2K-0037
002500* OBJETIVO...: REVISAO GERAL DE CAMPOS DE DATA PARA O ANO 2000,   Y2K-0037
002600*              SEM IMPACTO NESTE BOOK (NAO HA CAMPO DE DATA AQUI).Y2K-0037
002700*=================================================================Y2K-0037
002800 01  WRK-DESCRICAO-ERRO-GRP.
002900     05 WRK-DESCRICAO-ERRO       PIC X(030)          VALUE SPACES.
003000     05 FILLER                   PIC X(001)          VALUE SPACE.
003100 01  WRK-STATUS-ERRO-GRP.
003200     05 WRK-STATUS-ERRO          PIC X(002)          VALUE SPACES.
003300     05 FILLER                   PIC X(001)          VALUE SPACE.
003400 01  WRK-AREA-ERRO-GRP.
003500     05 WRK-AREA-ERRO            PIC X(020)          VALUE SPACES.
003600     05 FILLER                   PIC X(001)          VALUE SPACE.
003700 01  WRK-ARQUIVO-ERRO-GRP.
003800     05 WRK-ARQUIVO-ERRO         PIC X(010)          VALUE SPACES.
003900     05 FILLER                   PIC X(001)          VALUE SPACE.
004000 01  WRK-PROGRAMA-ERRO-GRP.
004100     05 WRK-PROGRAMA-ERRO        PIC X(008)          VALUE SPACES.
004200     05 FILLER                   PIC X(001)          VALUE SPACE.
004300*-----------------------------------------------------------------*
004400 01  WRK-MSG-ERROS.
004500     05 WRK-ERRO-ABERTURA        PIC X(030)          VALUE
004600         "ERRO NA ABERTURA DO ARQUIVO".
004700     05 WRK-ERRO-LEITURA         PIC X(030)          VALUE
004800         "ERRO NA LEITURA DO ARQUIVO".
004900     05 WRK-ERRO-GRAVACAO        PIC X(030)          VALUE
005000         "ERRO NA GRAVACAO DO REGISTRO".
005100     05 WRK-ERRO-REESCRITA       PIC X(030)          VALUE
005200         "ERRO NA REGRAVACAO DO REGISTRO".
005300     05 WRK-ERRO-FECHAR          PIC X(030)          VALUE
005400         "ERRO NO FECHAMENTO DO ARQUIVO".
005500     05 WRK-ARQ-OK               PIC X(030)          VALUE
005600         "ARQUIVO OK".
005700     05 WRK-ARQ-FECHADO          PIC X(030)          VALUE
005800         "ARQUIVO FECHADO COM SUCESSO".
005900     05 WRK-VAZIO                PIC X(030)          VALUE
006000         "ARQUIVO VAZIO OU NAO ENCONTRADO".
006100     05 WRK-NAO-ACHOU            PIC X(030)          VALUE
006200         "REGISTRO NAO LOCALIZADO".
006300     05 FILLER                   PIC X(001)          VALUE SPACE.
006400*-----------------------------------------------------------------*
