000100*=================================================================*
000200*    BOOK....... : #BOOKCFT
000300*    SISTEMA.... : ORCAMENTO DE OBRAS
000400*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
000500*    PROGRAMADOR.: J.C. FERREIRA
000600*    DATA....... : 15/03/1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO... : LAYOUT DO REGISTRO UNICO DE FATORES DE CUSTO
000900*                  (ORC-FATORES) - MULTIPLICADORES E CUSTOS
001000*                  BASE USADOS (OU GUARDADOS PARA REFERENCIA)
001100*                  PELO MODULO DE CALCULO DE ORCAMENTO.
001200*                               LRECL = 150
001300*-----------------------------------------------------------------*
001400*                          ALTERACOES
001500*-----------------------------------------------------------------*
001600* PROGRAMADOR: J.C. FERREIRA             DATA: 15/03/1987
001700* OBJETIVO...: VERSAO ORIGINAL DA TABELA DE FATORES.
001800*-----------------------------------------------------------------*
001900* PROGRAMADOR: M.A. SOUZA                DATA: 02/09/1991
002000* CHAMADO....: OS-1144                                             OS-1144
002100* OBJETIVO...: ACRESCENTAR OS MULTIPLICADORES DE ESQUADRIA,        OS-1144
002200*              FORRO E FUNDACAO, ANTES GUARDADOS SO NO PROGRAMA.   OS-1144
002300*----------------------------------------------------------------- OS-1144
002400* PROGRAMADOR: R.P. ALMEIDA               DATA: 14/01/1999
002500* CHAMADO....: Y2K-0037                                           Y2K-0037
002600* OBJETIVO...: REVISAO GERAL - SEM CAMPOS DE DATA NESTE BOOK.     Y2K-0037
002700*=================================================================Y2K-0037
002800 01  REG-ORC-FATORES.
002900     05 FAT-ALVENARIA-MULT       PIC 9(002)V999      VALUE 1.000.
003000     05 FAT-DRYWALL-MULT         PIC 9(002)V999      VALUE 0.800.
003100     05 FAT-STEEL-FRAME-MULT     PIC 9(002)V999      VALUE 1.200.
003200     05 FAT-BASICO-MULT          PIC 9(002)V999      VALUE 0.700.
003300     05 FAT-PADRAO-MULT          PIC 9(002)V999      VALUE 1.000.
003400     05 FAT-PREMIUM-MULT         PIC 9(002)V999      VALUE 1.500.
003500     05 FAT-PINTURA-MULT         PIC 9(002)V999      VALUE 0.300.
003600     05 FAT-CERAMICA-MULT        PIC 9(002)V999      VALUE 1.200.
003700     05 FAT-PEDRA-NATURAL-MULT   PIC 9(002)V999      VALUE 2.000.
003800     05 FAT-ESQ-ALUMINIO-MULT    PIC 9(002)V999      VALUE 1.500.
003900     05 FAT-ESQ-MADEIRA-MULT     PIC 9(002)V999      VALUE 1.000.
004000     05 FAT-ESQ-PVC-MULT         PIC 9(002)V999      VALUE 1.300.
004100     05 FAT-FORRO-GESSO-MULT     PIC 9(002)V999      VALUE 0.800.
004200     05 FAT-FORRO-DRYWALL-MULT   PIC 9(002)V999      VALUE 1.000.
004300     05 FAT-FORRO-SUSPENSO-MULT  PIC 9(002)V999      VALUE 1.500.
004400     05 FAT-COB-CERAMICA-MULT    PIC 9(002)V999      VALUE 1.000.
004500     05 FAT-COB-METALICA-MULT    PIC 9(002)V999      VALUE 1.200.
004600     05 FAT-COB-CONCRETO-MULT    PIC 9(002)V999      VALUE 1.800.
004700     05 FAT-FUND-RASA-MULT       PIC 9(002)V999      VALUE 1.000.
004800     05 FAT-FUND-PROFUNDA-MULT   PIC 9(002)V999      VALUE 1.500.
004900     05 FAT-FUND-ESTACA-MULT     PIC 9(002)V999      VALUE 2.000.
005000     05 FAT-CUSTO-BASE-CONSTR    PIC 9(005)V99       VALUE 1500.00.
005100     05 FAT-CUSTO-BASE-ELETRICA  PIC 9(005)V99       VALUE 200.00.
005200     05 FAT-CUSTO-BASE-HIDRAUL   PIC 9(005)V99       VALUE 300.00.
005300     05 FAT-PCT-GERENC-PROJETO   PIC 9(003)V99       VALUE 10.00.
005400     05 FAT-PCT-CONTINGENCIA     PIC 9(003)V99       VALUE 5.00.
005500     05 FAT-PCT-TAXAS            PIC 9(003)V99       VALUE 15.00.
005600     05 FILLER                   PIC X(009)          VALUE SPACES.
005700*-----------------------------------------------------------------*
005800*    VISAO ALTERNATIVA PARA TESTE DE REGISTRO EM BRANCO, USADA
005900*    QUANDO O ARQUIVO ORC-FATORES NAO EXISTE OU ESTA VAZIO E
006000*    OS VALORES-PADRAO TEM DE SER ASSUMIDOS (VER ORCALC).
006100*-----------------------------------------------------------------*
006200 01  REG-ORC-FATORES-BRANCO REDEFINES REG-ORC-FATORES.
006300     05 FAT-BRANCO-TEXTO         PIC X(150).
006400*-----------------------------------------------------------------*
