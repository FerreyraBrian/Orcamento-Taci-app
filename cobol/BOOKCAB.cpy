000100*=================================================================*
000200*    BOOK....... : #BOOKCAB
000300*    SISTEMA.... : ORCAMENTO DE OBRAS
000400*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
000500*    PROGRAMADOR.: J.C. FERREIRA
000600*    DATA....... : 15/03/1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO... : CABECALHOS E RODAPES COMUNS AOS RELATORIOS
000900*                  DO SISTEMA DE ORCAMENTO (DETALHE, REJEITOS
001000*                  E RESUMO), SEGUINDO O PADRAO DE 3 LINHAS DE
001100*                  CABECALHO USADO NOS RELATORIOS DA CASA.
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500* PROGRAMADOR: J.C. FERREIRA             DATA: 15/03/1987
001600* OBJETIVO...: VERSAO ORIGINAL DO BOOK DE CABECALHOS.
001700*-----------------------------------------------------------------*
001800* PROGRAMADOR: M.A. SOUZA                DATA: 20/11/1993
001900* CHAMADO....: OS-2201                                             OS-2201
002000* OBJETIVO...: ACRESCENTAR WRK-PAG PARA NUMERACAO DE PAGINA        OS-2201
002100*              NO RODAPE DO RELATORIO DE DETALHE.                  OS-2201
002200*================================================================= OS-2201
002300 01  WRK-CONT-LINHAS             PIC 9(003)   COMP-3 VALUE ZEROS.
002400 01  WRK-PAG                     PIC 9(003)   COMP-3 VALUE ZEROS.
002500*-----------------------------------------------------------------*
002600 01  WRK-CABEC1.
002700     05 FILLER                   PIC X(020)          VALUE SPACES.
002800     05 FILLER                   PIC X(034)          VALUE
002900         "CONSTRUTORA ALVORADA LTDA - ORCAMENTOS".
003000     05 FILLER                   PIC X(010)          VALUE SPACES.
003100     05 FILLER                   PIC X(007)          VALUE
003200         "PAGINA:".
003300     05 WRK-CABEC1-PAG           PIC ZZ9.
003400*-----------------------------------------------------------------*
003500 01  WRK-CABEC3                  PIC X(080)          VALUE SPACES.
003600*-----------------------------------------------------------------*
003700 01  WRK-RODAPE.
003800     05 FILLER                   PIC X(030)          VALUE
003900         "TOTAL DE LINHAS NA PAGINA....:".
004000     05 WRK-RODAPE-LINHAS        PIC ZZ9.
004100     05 FILLER                   PIC X(047)          VALUE SPACES.
004200*-----------------------------------------------------------------*
