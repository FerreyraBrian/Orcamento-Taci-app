000100*=================================================================*
000200*    BOOK....... : #BOOKEAP
000300*    SISTEMA.... : ORCAMENTO DE OBRAS
000400*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
000500*    PROGRAMADOR.: J.C. FERREIRA
000600*    DATA....... : 15/03/1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO... : LAYOUT DO ITEM DA EAP (ESTRUTURA ANALITICA
000900*                  DO PROJETO) GRAVADO NO RELATORIO DE DETALHE,
001000*                  E TABELA FIXA COM OS 13 ITENS PADRAO E SEUS
001100*                  PERCENTUAIS DE RATEIO SOBRE O CUSTO BASE.
001200*                               LRECL = 080
001300*-----------------------------------------------------------------*
001400*                          ALTERACOES
001500*-----------------------------------------------------------------*
001600* PROGRAMADOR: J.C. FERREIRA             DATA: 15/03/1987
001700* OBJETIVO...: VERSAO ORIGINAL DO LAYOUT DE ITEM DA EAP E DA
001800*              TABELA DE PERCENTUAIS (13 ITENS, SOMA 100%).
001900*-----------------------------------------------------------------*
002000* PROGRAMADOR: M.A. SOUZA                DATA: 02/09/1991
002100* CHAMADO....: OS-1144                                             OS-1144
002200* OBJETIVO...: AMPLIAR ITEM-TOTAL PARA S9(09)V99 - OBRAS DE        OS-1144
002300*              GRANDE PORTE ESTAVAM EXCEDENDO O CAMPO ANTIGO.      OS-1144
002400*----------------------------------------------------------------- OS-1144
002500* PROGRAMADOR: R.P. ALMEIDA               DATA: 14/01/1999
002600* CHAMADO....: Y2K-0037                                           Y2K-0037
002700* OBJETIVO...: REVISAO GERAL - SEM CAMPOS DE DATA NESTE BOOK.     Y2K-0037
002800*=================================================================Y2K-0037
002900 01  REG-ORC-ITEM.
003000     05 ITEM-ID                  PIC X(014)          VALUE SPACES.
003100     05 ITEM-NOME                PIC X(025)          VALUE SPACES.
003200     05 ITEM-UNIDADE             PIC X(004)          VALUE SPACES.
003300     05 ITEM-QUANTIDADE          PIC 9(005)V99       VALUE ZEROS.
003400     05 ITEM-PRECO-UNIT          PIC S9(007)V99      VALUE ZEROS.
003500     05 ITEM-PRECO-TOTAL         PIC S9(009)V99      VALUE ZEROS.
003600     05 FILLER                   PIC X(010)          VALUE SPACES.
003700*-----------------------------------------------------------------*
003800*    TABELA FIXA DOS 13 ITENS DA EAP E RESPECTIVO PERCENTUAL
003900*    DE RATEIO SOBRE O CUSTO BASE, NA ORDEM DO RELATORIO DE
004000*    DETALHE.  CARREGADA POR REDEFINES PORQUE O COMPILADOR DA
004100*    CASA NAO ACEITA VALUE EM ITEM QUE OCCURS (VER OS-1144).
004200*-----------------------------------------------------------------*
004300 01  TB-EAP-VALORES.
004400     05 FILLER                   PIC X(014)          VALUE
004500         "foundation    ".
004600     05 FILLER                   PIC X(025)          VALUE
004700         "FUNDACAO                 ".
004800     05 FILLER                   PIC 9V999           VALUE 0.150.
004900     05 FILLER                   PIC X(014)          VALUE
005000         "structure     ".
005100     05 FILLER                   PIC X(025)          VALUE
005200         "ESTRUTURA                ".
005300     05 FILLER                   PIC 9V999           VALUE 0.200.
005400     05 FILLER                   PIC X(014)          VALUE
005500         "masonry       ".
005600     05 FILLER                   PIC X(025)          VALUE
005700         "ALVENARIA                ".
005800     05 FILLER                   PIC 9V999           VALUE 0.080.
005900     05 FILLER                   PIC X(014)          VALUE
006000         "finishing     ".
006100     05 FILLER                   PIC X(025)          VALUE
006200         "ACABAMENTO               ".
006300     05 FILLER                   PIC 9V999           VALUE 0.120.
006400     05 FILLER                   PIC X(014)          VALUE
006500         "roof          ".
006600     05 FILLER                   PIC X(025)          VALUE
006700         "COBERTURA                ".
006800     05 FILLER                   PIC 9V999           VALUE 0.100.
006900     05 FILLER                   PIC X(014)          VALUE
007000         "frames        ".
007100     05 FILLER                   PIC X(025)          VALUE
007200         "ESQUADRIAS               ".
007300     05 FILLER                   PIC 9V999           VALUE 0.080.
007400     05 FILLER                   PIC X(014)          VALUE
007500         "electrical    ".
007600     05 FILLER                   PIC X(025)          VALUE
007700         "INSTALACOES ELETRICAS    ".
007800     05 FILLER                   PIC 9V999           VALUE 0.080.
007900     05 FILLER                   PIC X(014)          VALUE
008000         "plumbing      ".
008100     05 FILLER                   PIC X(025)          VALUE
008200         "INSTALACOES HIDRAULICAS  ".
008300     05 FILLER                   PIC 9V999           VALUE 0.060.
008400     05 FILLER                   PIC X(014)          VALUE
008500         "painting      ".
008600     05 FILLER                   PIC X(025)          VALUE
008700         "PINTURA                  ".
008800     05 FILLER                   PIC 9V999           VALUE 0.050.
008900     05 FILLER                   PIC X(014)          VALUE
009000         "flooring      ".
009100     05 FILLER                   PIC X(025)          VALUE
009200         "PISOS                    ".
009300     05 FILLER                   PIC 9V999           VALUE 0.040.
009400     05 FILLER                   PIC X(014)          VALUE
009500         "ceiling       ".
009600     05 FILLER                   PIC X(025)          VALUE
009700         "FORROS                   ".
009800     05 FILLER                   PIC 9V999           VALUE 0.020.
009900     05 FILLER                   PIC X(014)          VALUE
010000         "waterproofing ".
010100     05 FILLER                   PIC X(025)          VALUE
010200         "IMPERMEABILIZACAO        ".
010300     05 FILLER                   PIC 9V999           VALUE 0.010.
010400     05 FILLER                   PIC X(014)          VALUE
010500         "cleaning      ".
010600     05 FILLER                   PIC X(025)          VALUE
010700         "LIMPEZA E ACABAMENTO     ".
010800     05 FILLER                   PIC 9V999           VALUE 0.010.
010900*-----------------------------------------------------------------*
011000 01  TB-EAP REDEFINES TB-EAP-VALORES.
011100     05 TB-EAP-ROW               OCCURS 13 TIMES
011200                                  INDEXED BY IX-EAP.
011300         10 TB-EAP-ID             PIC X(014).
011400         10 TB-EAP-NOME           PIC X(025).
011500         10 TB-EAP-PCT            PIC 9V999.
011600*-----------------------------------------------------------------*
