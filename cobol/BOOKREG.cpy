000100*=================================================================*
000200*    BOOK....... : #BOOKREG
000300*    SISTEMA.... : ORCAMENTO DE OBRAS
000400*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
000500*    PROGRAMADOR.: J.C. FERREIRA
000600*    DATA....... : 15/03/1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO... : LAYOUT DO REGISTRO DE CADASTRO DE ORCAMENTO
000900*                  (ORC-CADASTRO), UM REGISTRO POR PEDIDO JA
001000*                  PRECIFICADO, COM STATUS DE APROVACAO.
001100*                               LRECL = 280
001200*-----------------------------------------------------------------*
001300*                          ALTERACOES
001400*-----------------------------------------------------------------*
001500* PROGRAMADOR: J.C. FERREIRA             DATA: 15/03/1987
001600* OBJETIVO...: VERSAO ORIGINAL DO LAYOUT DE CADASTRO.
001700*-----------------------------------------------------------------*
001800* PROGRAMADOR: M.A. SOUZA                DATA: 02/09/1991
001900* CHAMADO....: OS-1144                                             OS-1144
002000* OBJETIVO...: AMPLIAR CAD-VALOR-TOTAL PARA S9(11)V99 E            OS-1144
002100*              ACRESCENTAR CAD-OBSERVACOES PARA O MODULO DE        OS-1144
002200*              APROVACAO DE ORCAMENTOS.                            OS-1144
002300*----------------------------------------------------------------- OS-1144
002400* PROGRAMADOR: R.P. ALMEIDA               DATA: 14/01/1999
002500* CHAMADO....: Y2K-0037                                           Y2K-0037
002600* OBJETIVO...: CAD-DATA-HORA-CRIACAO JA TRAFEGAVA COM SECULO      Y2K-0037
002700*              COMPLETO (AAAA-MM-DD), CONFIRMADO SEM AJUSTE.      Y2K-0037
002800*-----------------------------------------------------------------Y2K-0037
002900* PROGRAMADOR: L.F. TAVARES               DATA: 09/06/2004
003000* CHAMADO....: OS-4417                                             OS-4417
003100* OBJETIVO...: ACRESCENTAR A VISAO CAD-DATA-HORA-CRIACAO-R         OS-4417
003200*              (QUEBRA DE DATA/HORA) PARA O MODULO DE ESTATIS-     OS-4417
003300*              TICA DO PAINEL GERENCIAL (ORCSTAT).                 OS-4417
003400*================================================================= OS-4417
003500 01  REG-ORC-CADASTRO.
003600     05 CAD-NUM-PEDIDO           PIC 9(007)          VALUE ZEROS.
003700     05 CAD-NOME-CLIENTE         PIC X(030)          VALUE SPACES.
003800     05 CAD-EMAIL-CLIENTE        PIC X(030)          VALUE SPACES.
003900     05 CAD-TEL-CLIENTE          PIC X(015)          VALUE SPACES.
004000     05 CAD-AREA                 PIC 9(005)V99       VALUE ZEROS.
004100     05 CAD-TIPO-PAREDE          PIC X(012)          VALUE SPACES.
004200     05 CAD-QUALID-ACABTO        PIC X(010)          VALUE SPACES.
004300     05 CAD-ACABTO-PAREDE        PIC X(014)          VALUE SPACES.
004400     05 CAD-AREA-ESQUADRIA       PIC 9(005)V99       VALUE ZEROS.
004500     05 CAD-QT-BANHEIROS         PIC 9(002)          VALUE ZEROS.
004600     05 CAD-AREA-PISO            PIC 9(005)V99       VALUE ZEROS.
004700     05 CAD-AREA-FORRO           PIC 9(005)V99       VALUE ZEROS.
004800     05 CAD-TIPO-FORRO           PIC X(010)          VALUE SPACES.
004900     05 CAD-TIPO-COBERTURA       PIC X(014)          VALUE SPACES.
005000     05 CAD-AREA-COBERTURA       PIC 9(005)V99       VALUE ZEROS.
005100     05 CAD-TIPO-FUNDACAO        PIC X(008)          VALUE SPACES.
005200     05 CAD-PCT-PERDA            PIC 9(002)V99       VALUE ZEROS.
005300     05 CAD-VALOR-TOTAL          PIC S9(011)V99      VALUE ZEROS.
005400     05 CAD-DATA-HORA-CRIACAO    PIC X(019)          VALUE SPACES.
005500     05 CAD-DATA-HORA-CRIACAO-R REDEFINES
005600           CAD-DATA-HORA-CRIACAO.
005700         10 CAD-DHC-ANO           PIC X(004).
005800         10 FILLER                PIC X(001).
005900         10 CAD-DHC-MES           PIC X(002).
006000         10 FILLER                PIC X(001).
006100         10 CAD-DHC-DIA           PIC X(002).
006200         10 FILLER                PIC X(001).
006300         10 CAD-DHC-HORA          PIC X(002).
006400         10 FILLER                PIC X(001).
006500         10 CAD-DHC-MINUTO        PIC X(002).
006600         10 FILLER                PIC X(001).
006700         10 CAD-DHC-SEGUNDO       PIC X(002).
006800     05 CAD-STATUS                PIC X(010)         VALUE SPACES.
006900         88 CAD-STATUS-PENDENTE              VALUE "PENDENTE".
007000         88 CAD-STATUS-APROVADO              VALUE "APROVADO".
007100         88 CAD-STATUS-REJEITADO             VALUE "REJEITADO".
007200     05 CAD-OBSERVACOES           PIC X(040)         VALUE SPACES.
007300     05 FILLER                    PIC X(007)         VALUE SPACES.
007400*-----------------------------------------------------------------*
