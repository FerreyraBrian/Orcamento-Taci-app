000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             ORCSTAT.
000300 AUTHOR.                                 M.A. SOUZA.
000400 INSTALLATION.                           CONSTRUTORA ALVORADA
000500                                          LTDA.
000600 DATE-WRITTEN.                           02/09/1991.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - SOMENTE
000900                                          DEPARTAMENTO DE
001000                                          ENGENHARIA E ORCAMENTOS.
001100*=================================================================*
001200*    PROGRAMA   : ORCSTAT
001300*    PROGRAMADOR: M.A. SOUZA
001400*    ANALISTA   : M.A. SOUZA
001500*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
001600*    DATA.......: 02 / 09 / 1991
001700*-----------------------------------------------------------------*
001800*    OBJETIVO...: CARREGAR AS TRANSACOES DE MUDANCA DE STATUS
001900*                 (ORC-TRANSTAT) E ATUALIZAR O CADASTRO DE
002000*                 ORCAMENTOS (ORC-CADASTRO) CORRESPONDENTE
002100*                 (PENDENTE -> APROVADO / REJEITADO), RODADO
002200*                 DEPOIS DO ORCALC. AO FINAL, APURAR AS
002300*                 ESTATISTICAS DO PAINEL GERENCIAL (QUANTOS
002400*                 PENDENTES, APROVADOS, REJEITADOS E O VALOR
002500*                 TOTAL APROVADO) E ACRESCENTAR AO RESUMO DO
002600*                 LOTE (ORC-RESUMO, EM MODO EXTEND).
002700*-----------------------------------------------------------------*
002800*    ARQUIVOS                I/O                  INCLUDE/BOOK
002900*    ORC-CADASTRO             I-O                   #BOOKREG
003000*    ORC-TRANSTAT             INPUT
003100*    ORC-RESUMO               EXTEND
003200*-----------------------------------------------------------------*
003300*                          ALTERACOES
003400*-----------------------------------------------------------------*
003500* PROGRAMADOR: M.A. SOUZA                DATA: 02/09/1991
003600* CHAMADO....: OS-1144                                             OS-1144
003700* OBJETIVO...: VERSAO ORIGINAL - ANTES AS MUDANCAS DE STATUS       OS-1144
003800*              ERAM FEITAS A MAO, DIRETO NO CADASTRO.              OS-1144
003900*----------------------------------------------------------------- OS-1144
004000* PROGRAMADOR: R.P. ALMEIDA               DATA: 14/01/1999
004100* CHAMADO....: Y2K-0037                                           Y2K-0037
004200* OBJETIVO...: REVISAO GERAL - PROGRAMA NAO MANIPULA DATA DE      Y2K-0037
004300*              4 DIGITOS DIRETAMENTE, SEM AJUSTE NECESSARIO.      Y2K-0037
004400*-----------------------------------------------------------------Y2K-0037
004500* PROGRAMADOR: L.F. TAVARES               DATA: 09/06/2004
004600* CHAMADO....: OS-4417                                             OS-4417
004700* OBJETIVO...: ACRESCENTAR A APURACAO DE ESTATISTICAS (PAINEL      OS-4417
004800*              GERENCIAL) NO FINAL DO PROGRAMA, ALEM DA SIMPLES    OS-4417
004900*              ATUALIZACAO DE STATUS.                              OS-4417
005000*----------------------------------------------------------------- OS-4417
005100* PROGRAMADOR: A.M. DUARTE                DATA: 11/07/2011
005200* CHAMADO....: OS-6031                                             OS-6031
005300* OBJETIVO...: LISTAR NO RESUMO AS TRANSACOES DE STATUS CUJO       OS-6031
005400*              NUMERO DE PEDIDO NAO FOI ENCONTRADO NO CADASTRO.    OS-6031
005500*----------------------------------------------------------------- OS-6031
005600* PROGRAMADOR: A.M. DUARTE                DATA: 18/03/2013
005700* CHAMADO....: OS-6203                                             OS-6203
005800* OBJETIVO...: JUNTAR 0100-INICIAR E 0150-CARREGAR-TRANSACOES      OS-6203
005900*              EM UMA SO FAIXA DE PERFORM NO 0000-PRINCIPAL, E     OS-6203
006000*              TROCAR O IF WRK-ACHOU DO 0220-PROCESSAR-REGISTRO    OS-6203
006100*              POR GO TO 0225-SEM-TRANSACAO QUANDO O PEDIDO NAO    OS-6203
006200*              TEM TRANSACAO DE STATUS PENDENTE PARA ELE.          OS-6203
006300*================================================================= OS-6203
006400
006500
006600*=================================================================*
006700 ENVIRONMENT                             DIVISION.
006800*=================================================================*
006900 CONFIGURATION                           SECTION.
007000*-----------------------------------------------------------------*
007100 SPECIAL-NAMES.
007200     CLASS CLASSE-MINUSCULA IS "a" THRU "z".
007300*-----------------------------------------------------------------*
007400 INPUT-OUTPUT                            SECTION.
007500*-----------------------------------------------------------------*
007600 FILE-CONTROL.
007700     SELECT ORC-CADASTRO ASSIGN TO "ORCCAD"
007800         FILE STATUS IS FS-CADASTRO.
007900     SELECT ORC-TRANSTAT ASSIGN TO "ORCTRN"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-TRANSTAT.
008200     SELECT ORC-RESUMO   ASSIGN TO "ORCRES"
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-RESUMO.
008500*=================================================================*
008600 DATA                                    DIVISION.
008700*=================================================================*
008800 FILE                                    SECTION.
008900*-----------------------------------------------------------------*
009000*        I-O    - CADASTRO DE ORCAMENTOS
009100*                               LRECL = 280
009200*-----------------------------------------------------------------*
009300 FD  ORC-CADASTRO.
009400 COPY "#BOOKREG".
009500*-----------------------------------------------------------------*
009600*        INPUT  - TRANSACOES DE MUDANCA DE STATUS
009700*                               LRECL = 080
009800*-----------------------------------------------------------------*
009900 FD  ORC-TRANSTAT.
010000 01  REG-TRANSTAT.
010100     05 TRN-NUM-PEDIDO           PIC 9(007).
010200     05 TRN-NOVO-STATUS          PIC X(010).
010300     05 TRN-OBSERVACOES          PIC X(040).
010400     05 FILLER                   PIC X(023).
010500*    VISAO PARA IGNORAR LINHA EM BRANCO NO FIM DO ARQUIVO
010600*    DE TRANSACOES (VER 0151-LER-TRANSACAO).              OS-6031
010700 01  REG-TRANSTAT-BRANCO REDEFINES REG-TRANSTAT.
010800     05 TRN-BRANCO-TEXTO         PIC X(080).
010900*-----------------------------------------------------------------*
011000*        EXTEND - RESUMO DO PROCESSAMENTO DO LOTE
011100*                               LRECL = 080
011200*-----------------------------------------------------------------*
011300 FD  ORC-RESUMO.
011400 01  REG-RESUMO                  PIC X(080).
011500*-----------------------------------------------------------------*
011600 WORKING-STORAGE                         SECTION.
011700*-----------------------------------------------------------------*
011800 01  FILLER                      PIC X(050)          VALUE
011900         "***** INICIO DA WORKING - ORCSTAT *****".
012000*-----------------------------------------------------------------*
012100 01  FILLER                      PIC X(050)          VALUE
012200         " VARIAVEIS DE STATUS DE ARQUIVO ".
012300*-----------------------------------------------------------------*
012400 77  FS-CADASTRO                 PIC X(002)          VALUE SPACES.
012500 77  FS-TRANSTAT                 PIC X(002)          VALUE SPACES.
012600 77  FS-RESUMO                   PIC X(002)          VALUE SPACES.
012700*-----------------------------------------------------------------*
012800 01  FILLER                      PIC X(050)          VALUE
012900         " TABELA DE TRANSACOES DE STATUS EM MEMORIA ".
013000*-----------------------------------------------------------------*
013100 01  TB-TRANSACOES.
013200     05 TB-TRN-ROW                OCCURS 200 TIMES
013300                                   INDEXED BY IX-TRN.
013400         10 TB-TRN-NUM-PEDIDO      PIC 9(007).
013500         10 TB-TRN-STATUS          PIC X(010).
013600         10 TB-TRN-OBS             PIC X(040).
013700         10 TB-TRN-USADA           PIC X(001).
013800             88 TB-TRN-FOI-USADA             VALUE "S".
013900             88 TB-TRN-NAO-USADA             VALUE "N".
014000 77  WRK-QT-TRANSACOES            PIC 9(003)   COMP   VALUE ZEROS.
014100*-----------------------------------------------------------------*
014200 01  FILLER                      PIC X(050)          VALUE
014300         " AREA DE CASAMENTO CADASTRO X TRANSACAO ".
014400*-----------------------------------------------------------------*
014500 01  WRK-ACHOU-TRANSACAO         PIC X(001)          VALUE "N".
014600     88 WRK-ACHOU                           VALUE "S".
014700     88 WRK-NAO-ACHOU                        VALUE "N".
014800 77  WRK-IX-ACHADA                PIC 9(003)   COMP   VALUE ZEROS.
014900*-----------------------------------------------------------------*
015000 01  FILLER                      PIC X(050)          VALUE
015100         " ACUMULADORES DO PAINEL GERENCIAL ".
015200*-----------------------------------------------------------------*
015300 01  ACU-QT-PENDENTE              PIC 9(007)   COMP-3 VALUE ZEROS.
015400 01  ACU-QT-APROVADO              PIC 9(007)   COMP-3 VALUE ZEROS.
015500 01  ACU-QT-REJEITADO             PIC 9(007)   COMP-3 VALUE ZEROS.
015600 01  ACU-VALOR-APROVADO           PIC S9(013)V99
015700                                                COMP-3 VALUE ZEROS.
015800 01  ACU-QT-ATUALIZADOS           PIC 9(007)   COMP-3 VALUE ZEROS.
015900*-----------------------------------------------------------------*
016000*    DATA DO SISTEMA, PARA CARIMBAR O BLOCO DE ESTATISTICAS  OS-4417
016100*    GRAVADO NO RESUMO DO LOTE.                               OS-4417
016200 01  WRK-DATA-SISTEMA             PIC 9(008)          VALUE ZEROS.
016300 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
016400     05 WRK-DATA-SIS-ANO           PIC 9(004).
016500     05 WRK-DATA-SIS-MES           PIC 9(002).
016600     05 WRK-DATA-SIS-DIA           PIC 9(002).
016700 01  WRK-DATA-ED                  PIC X(010)          VALUE SPACES.
016800 01  FILLER                      PIC X(050)          VALUE
016900         " AREA DE EDICAO DO RESUMO ".
017000*-----------------------------------------------------------------*
017100 01  WRK-ACU-ED                   PIC ZZZZZZ9.
017200 01  WRK-ACU-VALOR-ED             PIC Z(011)9.99.
017300 01  WRK-PEDIDO-ED                PIC ZZZZZZ9.
017400*-----------------------------------------------------------------*
017500 COPY "#BOOKERRO".
017600 COPY "#BOOKCAB".
017700*-----------------------------------------------------------------*
017800 01  FILLER                      PIC X(050)          VALUE
017900         "***** FIM DA WORKING - ORCSTAT *****".
018000*-----------------------------------------------------------------*
018100
018200*=================================================================*
018300 PROCEDURE                               DIVISION.
018400*=================================================================*
018500 0000-PRINCIPAL.
018600
018700         PERFORM 0100-INICIAR THRU 0150-CARREGAR-TRANSACOES-FIM.
018800         PERFORM 0200-ATUALIZAR-CADASTRO.
018900         PERFORM 0300-TRANSACOES-NAO-USADAS.
019000         PERFORM 0700-IMP-ESTATISTICAS.
019100         PERFORM 0900-FINALIZAR.
019200         STOP RUN.
019300
019400 0000-PRINCIPAL-FIM.                       EXIT.
019500*-----------------------------------------------------------------*
019600 0100-INICIAR                            SECTION.
019700*-----------------------------------------------------------------*
019800
019900         OPEN I-O ORC-CADASTRO.
020000         IF FS-CADASTRO                    NOT EQUAL "00"
020100             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
020200             MOVE FS-CADASTRO              TO WRK-STATUS-ERRO
020300             MOVE "0100-CADASTRO"          TO WRK-AREA-ERRO
020400             PERFORM 9999-TRATA-ERRO
020500         END-IF.
020600         OPEN EXTEND ORC-RESUMO.
020700         IF FS-RESUMO                      NOT EQUAL "00"
020800             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
020900             MOVE FS-RESUMO                TO WRK-STATUS-ERRO
021000             MOVE "0100-RESUMO"            TO WRK-AREA-ERRO
021100             PERFORM 9999-TRATA-ERRO
021200         END-IF.
021300         ACCEPT WRK-DATA-SISTEMA            FROM DATE YYYYMMDD.
021400         STRING WRK-DATA-SIS-DIA             DELIMITED BY SIZE
021500                "/"                          DELIMITED BY SIZE
021600                WRK-DATA-SIS-MES             DELIMITED BY SIZE
021700                "/"                          DELIMITED BY SIZE
021800                WRK-DATA-SIS-ANO             DELIMITED BY SIZE
021900             INTO WRK-DATA-ED.
022000
022100 0100-INICIAR-FIM.                         EXIT.
022200*-----------------------------------------------------------------*
022300 0150-CARREGAR-TRANSACOES                SECTION.
022400*-----------------------------------------------------------------*
022500
022600         OPEN INPUT ORC-TRANSTAT.
022700         IF FS-TRANSTAT                    EQUAL "00"
022800             PERFORM 0151-LER-TRANSACAO
022900             PERFORM 0152-GUARDAR-TRANSACAO
023000                 UNTIL FS-TRANSTAT          NOT EQUAL "00"
023100             CLOSE ORC-TRANSTAT
023200         ELSE
023300             DISPLAY "ORC-TRANSTAT NAO LOCALIZADO - NENHUMA "
023400                     "TRANSACAO DE STATUS NESTE LOTE."
023500         END-IF.
023600
023700 0150-CARREGAR-TRANSACOES-FIM.             EXIT.
023800*-----------------------------------------------------------------*
023900 0151-LER-TRANSACAO                      SECTION.
024000*-----------------------------------------------------------------*
024100
024200         READ ORC-TRANSTAT.
024300         IF FS-TRANSTAT                     EQUAL "00"
024400            AND TRN-BRANCO-TEXTO             EQUAL SPACES
024500             PERFORM 0151-LER-TRANSACAO
024600         END-IF.
024700
024800 0151-LER-TRANSACAO-FIM.                   EXIT.
024900*-----------------------------------------------------------------*
025000 0152-GUARDAR-TRANSACAO                  SECTION.
025100*-----------------------------------------------------------------*
025200
025300         ADD 1 TO WRK-QT-TRANSACOES.
025400         MOVE TRN-NUM-PEDIDO
025500             TO TB-TRN-NUM-PEDIDO(WRK-QT-TRANSACOES).
025600         MOVE TRN-NOVO-STATUS
025700             TO TB-TRN-STATUS(WRK-QT-TRANSACOES).
025800         MOVE TRN-OBSERVACOES
025900             TO TB-TRN-OBS(WRK-QT-TRANSACOES).
026000         MOVE "N" TO TB-TRN-USADA(WRK-QT-TRANSACOES).
026100         PERFORM 0151-LER-TRANSACAO.
026200
026300 0152-GUARDAR-TRANSACAO-FIM.               EXIT.
026400*-----------------------------------------------------------------*
026500 0200-ATUALIZAR-CADASTRO                 SECTION.
026600*-----------------------------------------------------------------*
026700
026800         PERFORM 0210-LER-CADASTRO.
026900         PERFORM 0220-PROCESSAR-REGISTRO
027000             UNTIL FS-CADASTRO              NOT EQUAL "00".
027100
027200 0200-ATUALIZAR-CADASTRO-FIM.              EXIT.
027300*-----------------------------------------------------------------*
027400 0210-LER-CADASTRO                       SECTION.
027500*-----------------------------------------------------------------*
027600
027700         READ ORC-CADASTRO NEXT RECORD.
027800
027900 0210-LER-CADASTRO-FIM.                    EXIT.
028000*-----------------------------------------------------------------*
028100 0220-PROCESSAR-REGISTRO                 SECTION.
028200*-----------------------------------------------------------------*
028300
028400         PERFORM 0230-ACHAR-TRANSACAO.
028500         IF NOT WRK-ACHOU
028600             GO TO 0225-SEM-TRANSACAO.
028700         MOVE TB-TRN-STATUS(WRK-IX-ACHADA)
028800                                            TO CAD-STATUS
028900         MOVE TB-TRN-OBS(WRK-IX-ACHADA)
029000                                            TO CAD-OBSERVACOES
029100         MOVE "S"                           TO
029200                                TB-TRN-USADA(WRK-IX-ACHADA)
029300         REWRITE REG-ORC-CADASTRO.
029400         IF FS-CADASTRO                      NOT EQUAL "00"
029500             MOVE WRK-ERRO-GRAVACAO          TO WRK-DESCRICAO-ERRO
029600             MOVE FS-CADASTRO                TO WRK-STATUS-ERRO
029700             MOVE "0220-CADASTRO"            TO WRK-AREA-ERRO
029800             PERFORM 9999-TRATA-ERRO
029900         END-IF.
030000         ADD 1 TO ACU-QT-ATUALIZADOS.
030100
030200 0225-SEM-TRANSACAO.
030300         PERFORM 0240-ACUMULAR-ESTATISTICA.
030400         PERFORM 0210-LER-CADASTRO.
030500
030600 0220-PROCESSAR-REGISTRO-FIM.              EXIT.
030700*-----------------------------------------------------------------*
030800 0230-ACHAR-TRANSACAO                    SECTION.
030900*-----------------------------------------------------------------*
031000
031100         SET WRK-NAO-ACHOU                  TO TRUE.
031200         SET IX-TRN                         TO 1.
031300         PERFORM 0231-COMPARAR-TRANSACAO
031400             VARYING IX-TRN FROM 1 BY 1
031500             UNTIL IX-TRN GREATER WRK-QT-TRANSACOES
031600                OR WRK-ACHOU.
031700
031800 0230-ACHAR-TRANSACAO-FIM.                 EXIT.
031900*-----------------------------------------------------------------*
032000 0231-COMPARAR-TRANSACAO                 SECTION.
032100*-----------------------------------------------------------------*
032200
032300         IF TB-TRN-NUM-PEDIDO(IX-TRN) EQUAL CAD-NUM-PEDIDO AND
032400            TB-TRN-NAO-USADA(IX-TRN)
032500             SET WRK-ACHOU                   TO TRUE
032600             SET WRK-IX-ACHADA               TO IX-TRN
032700         END-IF.
032800
032900 0231-COMPARAR-TRANSACAO-FIM.               EXIT.
033000*-----------------------------------------------------------------*
033100 0240-ACUMULAR-ESTATISTICA               SECTION.
033200*-----------------------------------------------------------------*
033300
033400         IF CAD-STATUS-PENDENTE
033500             ADD 1 TO ACU-QT-PENDENTE
033600         ELSE
033700             IF CAD-STATUS-APROVADO
033800                 ADD 1 TO ACU-QT-APROVADO
033900                 ADD CAD-VALOR-TOTAL TO ACU-VALOR-APROVADO
034000             ELSE
034100                 IF CAD-STATUS-REJEITADO
034200                     ADD 1 TO ACU-QT-REJEITADO
034300                 END-IF
034400             END-IF
034500         END-IF.
034600
034700 0240-ACUMULAR-ESTATISTICA-FIM.             EXIT.
034800*-----------------------------------------------------------------*
034900 0300-TRANSACOES-NAO-USADAS              SECTION.
035000*-----------------------------------------------------------------*
035100
035200         SET IX-TRN TO 1.
035300         PERFORM 0310-TESTAR-TRANSACAO
035400             VARYING IX-TRN FROM 1 BY 1
035500             UNTIL IX-TRN GREATER WRK-QT-TRANSACOES.
035600
035700 0300-TRANSACOES-NAO-USADAS-FIM.            EXIT.
035800*-----------------------------------------------------------------*
035900 0310-TESTAR-TRANSACAO                   SECTION.
036000*-----------------------------------------------------------------*
036100
036200         IF TB-TRN-NAO-USADA(IX-TRN)
036300             MOVE SPACES                     TO REG-RESUMO
036400             MOVE TB-TRN-NUM-PEDIDO(IX-TRN)   TO WRK-PEDIDO-ED
036500             STRING "PEDIDO NAO ENCONTRADO NO CADASTRO...: "
036600                                              DELIMITED BY SIZE
036700                    WRK-PEDIDO-ED             DELIMITED BY SIZE
036800                 INTO REG-RESUMO
036900             WRITE REG-RESUMO
037000         END-IF.
037100
037200 0310-TESTAR-TRANSACAO-FIM.                 EXIT.
037300*-----------------------------------------------------------------*
037400 0700-IMP-ESTATISTICAS                   SECTION.
037500*-----------------------------------------------------------------*
037600
037700         MOVE SPACES                         TO REG-RESUMO.
037800         MOVE ALL "-"                        TO WRK-CABEC3.
037900         MOVE WRK-CABEC3                     TO REG-RESUMO.
038000         WRITE REG-RESUMO.
038100         MOVE "PAINEL GERENCIAL - ORCSTAT - CONSTRUTORA ALVORADA"
038200             TO REG-RESUMO.
038300         WRITE REG-RESUMO.
038400         MOVE SPACES                         TO REG-RESUMO.
038500         STRING "DATA DO PROCESSAMENTO............: "
038600                                              DELIMITED BY SIZE
038700                WRK-DATA-ED                   DELIMITED BY SIZE
038800             INTO REG-RESUMO.
038900         WRITE REG-RESUMO.
039000         MOVE ACU-QT-ATUALIZADOS               TO WRK-ACU-ED.
039100         STRING "TRANSACOES DE STATUS APLICADAS..: "
039200                                              DELIMITED BY SIZE
039300                WRK-ACU-ED                    DELIMITED BY SIZE
039400             INTO REG-RESUMO.
039500         WRITE REG-RESUMO.
039600         MOVE ACU-QT-PENDENTE                  TO WRK-ACU-ED.
039700         STRING "ORCAMENTOS PENDENTES.............: "
039800                                              DELIMITED BY SIZE
039900                WRK-ACU-ED                    DELIMITED BY SIZE
040000             INTO REG-RESUMO.
040100         WRITE REG-RESUMO.
040200         MOVE ACU-QT-APROVADO                  TO WRK-ACU-ED.
040300         STRING "ORCAMENTOS APROVADOS.............: "
040400                                              DELIMITED BY SIZE
040500                WRK-ACU-ED                    DELIMITED BY SIZE
040600             INTO REG-RESUMO.
040700         WRITE REG-RESUMO.
040800         MOVE ACU-QT-REJEITADO                 TO WRK-ACU-ED.
040900         STRING "ORCAMENTOS REJEITADOS............: "
041000                                              DELIMITED BY SIZE
041100                WRK-ACU-ED                    DELIMITED BY SIZE
041200             INTO REG-RESUMO.
041300         WRITE REG-RESUMO.
041400         MOVE ACU-VALOR-APROVADO               TO
041500                                                WRK-ACU-VALOR-ED.
041600         STRING "VALOR TOTAL DOS APROVADOS........: R$ "
041700                                              DELIMITED BY SIZE
041800                WRK-ACU-VALOR-ED              DELIMITED BY SIZE
041900             INTO REG-RESUMO.
042000         WRITE REG-RESUMO.
042100
042200 0700-IMP-ESTATISTICAS-FIM.                 EXIT.
042300*-----------------------------------------------------------------*
042400 0900-FINALIZAR                          SECTION.
042500*-----------------------------------------------------------------*
042600
042700         CLOSE ORC-CADASTRO
042800               ORC-RESUMO.
042900
043000 0900-FINALIZAR-FIM.                        EXIT.
043100*-----------------------------------------------------------------*
043200 9999-TRATA-ERRO                         SECTION.
043300*-----------------------------------------------------------------*
043400
043500         DISPLAY "===== ERRO NO PROGRAMA ORCSTAT =====".
043600         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
043700         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
043800         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
043900         GOBACK.
044000
044100 9999-TRATA-ERRO-FIM.                       EXIT.
044200*-----------------------------------------------------------------*
