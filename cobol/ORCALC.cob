000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.                             ORCALC.
000300 AUTHOR.                                 J.C. FERREIRA.
000400 INSTALLATION.                           CONSTRUTORA ALVORADA
000500                                          LTDA.
000600 DATE-WRITTEN.                           15/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - SOMENTE
000900                                          DEPARTAMENTO DE
001000                                          ENGENHARIA E ORCAMENTOS.
001100*=================================================================*
001200*    PROGRAMA   : ORCALC
001300*    PROGRAMADOR: J.C. FERREIRA
001400*    ANALISTA   : M.A. SOUZA
001500*    EMPRESA.... : CONSTRUTORA ALVORADA LTDA
001600*    DATA.......: 15 / 03 / 1987
001700*-----------------------------------------------------------------*
001800*    OBJETIVO...: LER OS PEDIDOS DE ORCAMENTO, VALIDAR CADA
001900*                 REGISTRO, CALCULAR O CUSTO DA OBRA NOS 13
002000*                 ITENS DA EAP MAIS CUSTOS ADICIONAIS, GRAVAR
002100*                 O DETALHE (RELATORIO CSV), O CADASTRO DE
002200*                 ORCAMENTOS (STATUS PENDENTE) E OS REJEITOS,
002300*                 E IMPRIMIR O RESUMO DO PROCESSAMENTO.
002400*-----------------------------------------------------------------*
002500*    ARQUIVOS                I/O                  INCLUDE/BOOK
002600*    ORC-REQUESTS            INPUT                 #BOOKREQ
002700*    ORC-FATORES             INPUT (OPCIONAL)       #BOOKCFT
002800*    ORC-DETALHE             OUTPUT
002900*    ORC-REJEITOS            OUTPUT
003000*    ORC-CADASTRO            OUTPUT                 #BOOKREG
003100*    ORC-RESUMO              OUTPUT
003200*-----------------------------------------------------------------*
003300*    MODULOS....: ORCCSV (MONTAGEM DA LINHA CSV DO DETALHE)
003400*-----------------------------------------------------------------*
003500*                          ALTERACOES
003600*-----------------------------------------------------------------*
003700* PROGRAMADOR: J.C. FERREIRA             DATA: 15/03/1987
003800* OBJETIVO...: VERSAO ORIGINAL - CALCULO DE ORCAMENTO DE OBRA
003900*              COM RATEIO NOS 13 ITENS DA EAP.
004000*-----------------------------------------------------------------*
004100* PROGRAMADOR: M.A. SOUZA                DATA: 02/09/1991
004200* CHAMADO....: OS-1144                                             OS-1144
004300* OBJETIVO...: CRIAR O ARQUIVO ORC-FATORES COM OS MULTIPLICA-      OS-1144
004400*              DORES E CUSTOS-BASE, ANTES GRAVADOS SO NO           OS-1144
004500*              PROGRAMA; ASSUME VALORES-PADRAO QUANDO O ARQUIVO    OS-1144
004600*              NAO EXISTE. AMPLIAR CAD-VALOR-TOTAL.                OS-1144
004700*----------------------------------------------------------------- OS-1144
004800* PROGRAMADOR: R.P. ALMEIDA               DATA: 14/01/1999
004900* CHAMADO....: Y2K-0037                                           Y2K-0037
005000* OBJETIVO...: TROCAR ACCEPT WRK-DATA-SISTEMA FROM DATE (ANO      Y2K-0037
005100*              COM 2 DIGITOS) POR ACCEPT ... FROM DATE YYYYMMDD,  Y2K-0037
005200*              PARA NAO QUEBRAR O CADASTRO NA VIRADA DO SECULO.   Y2K-0037
005300*-----------------------------------------------------------------Y2K-0037
005400* PROGRAMADOR: L.F. TAVARES               DATA: 09/06/2004
005500* CHAMADO....: OS-4417                                             OS-4417
005600* OBJETIVO...: CRIAR O MODULO ORCCSV PARA MONTAR A LINHA DO        OS-4417
005700*              RELATORIO DE DETALHE NO FORMATO CSV EXIGIDO PELO    OS-4417
005800*              PAINEL GERENCIAL, SUBSTITUINDO O RELATORIO FIXO     OS-4417
005900*              ANTIGO. ACRESCENTAR LINHA DE CABECALHO E LINHA      OS-4417
006000*              TOTAL POR PEDIDO.                                   OS-4417
006100*----------------------------------------------------------------- OS-4417
006200* PROGRAMADOR: A.M. DUARTE                DATA: 23/02/2009
006300* CHAMADO....: OS-5502                                             OS-5502
006400* OBJETIVO...: CORRIGIR REGRA DE VALIDACAO DO PERCENTUAL DE        OS-5502
006500*              PERDA (WASTE-PCT) - FAIXA CORRETA E 0 A 50, E       OS-5502
006600*              NAO 0 A 100 COMO ESTAVA DESDE 1987.                 OS-5502
006700*----------------------------------------------------------------- OS-5502
006800* PROGRAMADOR: A.M. DUARTE                DATA: 11/07/2011
006900* CHAMADO....: OS-6031                                             OS-6031
007000* OBJETIVO...: ACRESCENTAR CONTADOR DE ORCAMENTOS REJEITADOS       OS-6031
007100*              E VALOR TOTAL PRECIFICADO NO RESUMO DO LOTE,        OS-6031
007200*              POR PEDIDO DA DIRETORIA DE ENGENHARIA.              OS-6031
007300*----------------------------------------------------------------- OS-6031
007400* PROGRAMADOR: A.M. DUARTE                DATA: 04/03/2013
007500* CHAMADO....: OS-6188                                             OS-6188
007600* OBJETIVO...: AGRUPAR AS OITO ROTINAS DE CRITICA (0221 A 0229)    OS-6188
007700*              EM UMA UNICA FAIXA DE PERFORM, E TROCAR O TESTE     OS-6188
007800*              WRK-VALIDO-OK DE CADA ROTINA POR GO TO PARA A       OS-6188
007900*              SAIDA DA PROPRIA ROTINA QUANDO JA HOUVE REJEICAO,   OS-6188
008000*              REDUZINDO O NUMERO DE PERFORM NO 0220-VALIDA-REG.   OS-6188
008100*================================================================= OS-6188
008200
008300
008400*=================================================================*
008500 ENVIRONMENT                             DIVISION.
008600*=================================================================*
008700 CONFIGURATION                           SECTION.
008800*-----------------------------------------------------------------*
008900 SPECIAL-NAMES.
009000     CLASS CLASSE-MINUSCULA IS "a" THRU "z".
009100*-----------------------------------------------------------------*
009200 INPUT-OUTPUT                            SECTION.
009300*-----------------------------------------------------------------*
009400 FILE-CONTROL.
009500     SELECT ORC-REQUESTS ASSIGN TO "ORCREQ"
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-REQUESTS.
009800     SELECT ORC-FATORES  ASSIGN TO "ORCFAT"
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS FS-FATORES.
010100     SELECT ORC-DETALHE  ASSIGN TO "ORCDET"
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-DETALHE.
010400     SELECT ORC-REJEITOS ASSIGN TO "ORCREJ"
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS FS-REJEITOS.
010700     SELECT ORC-CADASTRO ASSIGN TO "ORCCAD"
010800         FILE STATUS IS FS-CADASTRO.
010900     SELECT ORC-RESUMO   ASSIGN TO "ORCRES"
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS FS-RESUMO.
011200*=================================================================*
011300 DATA                                    DIVISION.
011400*=================================================================*
011500 FILE                                    SECTION.
011600*-----------------------------------------------------------------*
011700*        INPUT  - PEDIDOS DE ORCAMENTO A PRECIFICAR
011800*                               LRECL = 200
011900*-----------------------------------------------------------------*
012000 FD  ORC-REQUESTS.
012100 COPY "#BOOKREQ".
012200*-----------------------------------------------------------------*
012300*        INPUT  - FATORES DE CUSTO (OPCIONAL)
012400*                               LRECL = 150
012500*-----------------------------------------------------------------*
012600 FD  ORC-FATORES.
012700 COPY "#BOOKCFT".
012800*-----------------------------------------------------------------*
012900*        OUTPUT - RELATORIO DE DETALHE / CSV
013000*                               LRECL = 100
013100*-----------------------------------------------------------------*
013200 FD  ORC-DETALHE.
013300 01  REG-DETALHE                 PIC X(100).
013400*-----------------------------------------------------------------*
013500*        OUTPUT - LISTAGEM DE REJEITOS
013600*                               LRECL = 080
013700*-----------------------------------------------------------------*
013800 FD  ORC-REJEITOS.
013900 01  REG-REJEITO                 PIC X(080).
014000*-----------------------------------------------------------------*
014100*        OUTPUT - CADASTRO DE ORCAMENTOS (STATUS PENDENTE)
014200*                               LRECL = 280
014300*-----------------------------------------------------------------*
014400 FD  ORC-CADASTRO.
014500 COPY "#BOOKREG".
014600*-----------------------------------------------------------------*
014700*        OUTPUT - RESUMO DO PROCESSAMENTO DO LOTE
014800*                               LRECL = 080
014900*-----------------------------------------------------------------*
015000 FD  ORC-RESUMO.
015100 01  REG-RESUMO                  PIC X(080).
015200*-----------------------------------------------------------------*
015300 WORKING-STORAGE                         SECTION.
015400*-----------------------------------------------------------------*
015500 01  FILLER                      PIC X(050)          VALUE
015600         "***** INICIO DA WORKING - ORCALC *****".
015700*-----------------------------------------------------------------*
015800 01  FILLER                      PIC X(050)          VALUE
015900         " VARIAVEIS DE STATUS DE ARQUIVO ".
016000*-----------------------------------------------------------------*
016100 77  FS-REQUESTS                 PIC X(002)          VALUE SPACES.
016200 77  FS-FATORES                  PIC X(002)          VALUE SPACES.
016300 77  FS-DETALHE                  PIC X(002)          VALUE SPACES.
016400 77  FS-REJEITOS                 PIC X(002)          VALUE SPACES.
016500 77  FS-CADASTRO                 PIC X(002)          VALUE SPACES.
016600 77  FS-RESUMO                   PIC X(002)          VALUE SPACES.
016700*-----------------------------------------------------------------*
016800 01  FILLER                      PIC X(050)          VALUE
016900         " VARIAVEIS ACUMULADORAS DO LOTE ".
017000*-----------------------------------------------------------------*
017100 01  ACU-LIDOS                   PIC 9(007)   COMP-3 VALUE ZEROS.
017200 01  ACU-REJEITADOS              PIC 9(007)   COMP-3 VALUE ZEROS.
017300 01  ACU-PRECIFICADOS            PIC 9(007)   COMP-3 VALUE ZEROS.
017400 01  ACU-VALOR-TOTAL-LOTE        PIC S9(013)V99
017500                                               COMP-3 VALUE ZEROS.
017600*-----------------------------------------------------------------*
017700 01  FILLER                      PIC X(050)          VALUE
017800         " SUBSCRITOS E CONTADORES DE CONTROLE ".
017900*-----------------------------------------------------------------*
018000 77  WS-IX                       PIC 9(002)   COMP   VALUE ZEROS.
018100 77  WRK-PROX-PEDIDO             PIC 9(007)   COMP   VALUE 1.
018200*-----------------------------------------------------------------*
018300 01  FILLER                      PIC X(050)          VALUE
018400         " AREA DE VALIDACAO DO PEDIDO ".
018500*-----------------------------------------------------------------*
018600 01  WRK-VALIDO                  PIC X(001)          VALUE "S".
018700     88 WRK-VALIDO-OK                        VALUE "S".
018800     88 WRK-VALIDO-ERRO                      VALUE "N".
018900 01  WRK-MOTIVO-REJEITO          PIC X(040)          VALUE SPACES.
019000 01  WRK-FATORES-ENCONTRADAS     PIC X(001)          VALUE "N".
019100     88 WRK-FATORES-OK                       VALUE "S".
019200     88 WRK-FATORES-PADRAO                    VALUE "N".
019300*-----------------------------------------------------------------*
019400 01  FILLER                      PIC X(050)          VALUE
019500         " AREA DE CALCULO DO ORCAMENTO ".
019600*-----------------------------------------------------------------*
019700 01  WRK-CUSTO-BASE              PIC S9(009)V99
019800                                               COMP-3 VALUE ZEROS.
019900 01  WRK-CUSTO-ITEM              PIC S9(009)V99
020000                                               COMP-3 VALUE ZEROS.
020100 01  WRK-SUBTOTAL-EAP            PIC S9(009)V99
020200                                               COMP-3 VALUE ZEROS.
020300 01  WRK-CUSTO-ADICIONAL         PIC S9(009)V99
020400                                               COMP-3 VALUE ZEROS.
020500 01  WRK-TOTAL-GERAL             PIC S9(011)V99
020600                                               COMP-3 VALUE ZEROS.
020700 01  WRK-MULT-PAREDE             PIC 9V999           VALUE ZEROS.
020800 01  WRK-MULT-ACABTO             PIC 9V999           VALUE ZEROS.
020900 01  WRK-MULT-ACAB-PAREDE        PIC 9V999           VALUE ZEROS.
021000*-----------------------------------------------------------------*
021100 01  FILLER                      PIC X(050)          VALUE
021200         " AREA DE MONTAGEM DA LINHA CSV (CHAMADA ORCCSV) ".
021300*-----------------------------------------------------------------*
021400 01  WRK-TIPO-LINHA               PIC X(001)         VALUE "I".
021500 01  WRK-CSV-VALOR                  PIC S9(011)V99    VALUE ZEROS.
021600 01  WRK-LINHA-CSV                  PIC X(100)        VALUE SPACES.
021700*-----------------------------------------------------------------*
021800 01  FILLER                      PIC X(050)          VALUE
021900         " DATA E HORA DE CRIACAO DO CADASTRO ".
022000*-----------------------------------------------------------------*
022100 01  WRK-DATA-SISTEMA            PIC 9(008)          VALUE ZEROS.
022200 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
022300     05 WRK-DS-ANO               PIC 9(004).
022400     05 WRK-DS-MES               PIC 9(002).
022500     05 WRK-DS-DIA               PIC 9(002).
022600 01  WRK-HORA-SISTEMA            PIC 9(008)          VALUE ZEROS.
022700 01  WRK-HORA-SISTEMA-R REDEFINES WRK-HORA-SISTEMA.
022800     05 WRK-HS-HORA              PIC 9(002).
022900     05 WRK-HS-MINUTO            PIC 9(002).
023000     05 WRK-HS-SEGUNDO           PIC 9(002).
023100     05 WRK-HS-CENTESIMO         PIC 9(002).
023200*-----------------------------------------------------------------*
023300 01  FILLER                      PIC X(050)          VALUE
023400         " AREA DE EDICAO DO RESUMO DO LOTE ".
023500*-----------------------------------------------------------------*
023600 01  WRK-ACU-ED                  PIC ZZZZZZ9.
023700 01  WRK-ACU-VALOR-ED            PIC Z(011)9.99.
023800*-----------------------------------------------------------------*
023900 01  FILLER                      PIC X(050)          VALUE
024000         " BOOKS DE APOIO DA CASA ".
024100*-----------------------------------------------------------------*
024200 COPY "#BOOKEAP".
024300 COPY "#BOOKERRO".
024400 COPY "#BOOKCAB".
024500*-----------------------------------------------------------------*
024600 01  FILLER                      PIC X(050)          VALUE
024700         "***** FIM DA WORKING - ORCALC *****".
024800*-----------------------------------------------------------------*
024900
025000*=================================================================*
025100 PROCEDURE                               DIVISION.
025200*=================================================================*
025300 0000-PRINCIPAL.
025400
025500         PERFORM 0100-INICIAR.
025600         PERFORM 0110-TESTAR-VAZIO.
025700         PERFORM 0200-PROCESSAR UNTIL FS-REQUESTS NOT EQUAL "00".
025800         PERFORM 0700-IMP-RESUMO.
025900         PERFORM 0900-FINALIZAR.
026000         STOP RUN.
026100
026200 0000-PRINCIPAL-FIM.                     EXIT.
026300*-----------------------------------------------------------------*
026400 0100-INICIAR                            SECTION.
026500*-----------------------------------------------------------------*
026600
026700         OPEN INPUT  ORC-REQUESTS.
026800         OPEN OUTPUT ORC-DETALHE
026900                     ORC-REJEITOS
027000                     ORC-CADASTRO
027100                     ORC-RESUMO.
027200         PERFORM 0101-TESTAR-ABERTURA.
027300         PERFORM 0105-CARREGAR-FATORES.
027400         ACCEPT WRK-DATA-SISTEMA FROM DATE YYYYMMDD.
027500         ACCEPT WRK-HORA-SISTEMA FROM TIME.
027600
027700 0100-INICIAR-FIM.                       EXIT.
027800*-----------------------------------------------------------------*
027900 0101-TESTAR-ABERTURA                    SECTION.
028000*-----------------------------------------------------------------*
028100
028200         IF FS-REQUESTS                  NOT EQUAL "00"
028300             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
028400             MOVE FS-REQUESTS            TO WRK-STATUS-ERRO
028500             MOVE "0101-REQUESTS"        TO WRK-AREA-ERRO
028600             PERFORM 9999-TRATA-ERRO
028700         END-IF.
028800
028900 0101-TESTAR-ABERTURA-FIM.                EXIT.
029000*-----------------------------------------------------------------*
029100 0105-CARREGAR-FATORES                   SECTION.
029200*-----------------------------------------------------------------*
029300*    O ARQUIVO ORC-FATORES E OPCIONAL. QUANDO AUSENTE OU VAZIO,
029400*    PERMANECEM OS VALORES-PADRAO QUE JA VEM NA VALUE CLAUSE
029500*    DO #BOOKCFT (VER OS-1144). O FLAG UPSI-0 REGISTRA SE O
029600*    ARQUIVO FOI ENCONTRADO, PARA CONSTAR NO RESUMO.
029700*-----------------------------------------------------------------*
029800         OPEN INPUT ORC-FATORES.
029900         IF FS-FATORES                   EQUAL "00"
030000             READ ORC-FATORES
030100             IF FS-FATORES               EQUAL "00"
030200                 SET WRK-FATORES-OK       TO TRUE
030300             ELSE
030400                 PERFORM 0106-ASSUMIR-PADRAO
030500             END-IF
030600             CLOSE ORC-FATORES
030700         ELSE
030800             PERFORM 0106-ASSUMIR-PADRAO
030900         END-IF.
031000
031100 0105-CARREGAR-FATORES-FIM.               EXIT.
031200*-----------------------------------------------------------------*
031300 0106-ASSUMIR-PADRAO                     SECTION.
031400*-----------------------------------------------------------------*
031500
031600         SET WRK-FATORES-PADRAO TO TRUE.
031700         DISPLAY WRK-VAZIO.
031800         DISPLAY "ORC-FATORES NAO LOCALIZADO - ASSUMINDO OS "
031900                 "VALORES-PADRAO DA TABELA DE FATORES.".
032000
032100 0106-ASSUMIR-PADRAO-FIM.                 EXIT.
032200*-----------------------------------------------------------------*
032300 0110-TESTAR-VAZIO                       SECTION.
032400*-----------------------------------------------------------------*
032500
032600         PERFORM 0120-LER-REQUISICAO.
032700         IF FS-REQUESTS                  NOT EQUAL "00"
032800             DISPLAY WRK-VAZIO
032900         END-IF.
033000
033100 0110-TESTAR-VAZIO-FIM.                   EXIT.
033200*-----------------------------------------------------------------*
033300 0120-LER-REQUISICAO                     SECTION.
033400*-----------------------------------------------------------------*
033500
033600         READ ORC-REQUESTS.
033700
033800 0120-LER-REQUISICAO-FIM.                 EXIT.
033900*-----------------------------------------------------------------*
034000 0200-PROCESSAR                          SECTION.
034100*-----------------------------------------------------------------*
034200
034300         ADD 1 TO ACU-LIDOS.
034400         PERFORM 0220-VALIDA-REG.
034500         IF WRK-VALIDO-OK
034600             PERFORM 0410-CALC-BASE
034700             PERFORM 0450-IMP-DETALHE
034800             PERFORM 0500-GRAVAR-CADASTRO
034900             ADD 1 TO ACU-PRECIFICADOS
035000             ADD WRK-TOTAL-GERAL TO ACU-VALOR-TOTAL-LOTE
035100         ELSE
035200             PERFORM 0230-GRAVAR-REJEITO
035300             ADD 1 TO ACU-REJEITADOS
035400         END-IF.
035500         PERFORM 0120-LER-REQUISICAO.
035600
035700 0200-PROCESSAR-FIM.                      EXIT.
035800*-----------------------------------------------------------------*
035900 0220-VALIDA-REG                         SECTION.
036000*-----------------------------------------------------------------*
036100
036200         SET WRK-VALIDO-OK TO TRUE.
036300         MOVE SPACES                     TO WRK-MOTIVO-REJEITO.
036400         PERFORM 0221-VALIDA-AREA THRU 0229-VALIDA-CLIENTE-FIM.
036500
036600 0220-VALIDA-REG-FIM.                     EXIT.
036700*-----------------------------------------------------------------*
036800 0221-VALIDA-AREA                        SECTION.
036900*-----------------------------------------------------------------*
037000
037100         IF NOT WRK-VALIDO-OK
037200             GO TO 0221-VALIDA-AREA-FIM.
037300         IF REQ-AREA                     LESS THAN 1 OR
037400            REQ-AREA                     GREATER THAN 10000
037500             SET WRK-VALIDO-ERRO          TO TRUE
037600             MOVE "AREA FORA DA FAIXA DE 1 A 10000 M2"
037700                                          TO WRK-MOTIVO-REJEITO
037800         END-IF.
037900
038000 0221-VALIDA-AREA-FIM.                    EXIT.
038100*-----------------------------------------------------------------*
038200 0222-VALIDA-PAREDE                      SECTION.
038300*-----------------------------------------------------------------*
038400
038500         IF NOT WRK-VALIDO-OK
038600             GO TO 0222-VALIDA-PAREDE-FIM.
038700         IF REQ-TIPO-PAREDE NOT EQUAL "alvenaria"   AND
038800            REQ-TIPO-PAREDE NOT EQUAL "drywall"     AND
038900            REQ-TIPO-PAREDE NOT EQUAL "steel_frame"
039000             SET WRK-VALIDO-ERRO          TO TRUE
039100             MOVE "TIPO DE PAREDE INVALIDO"
039200                                          TO WRK-MOTIVO-REJEITO
039300         END-IF.
039400
039500 0222-VALIDA-PAREDE-FIM.                  EXIT.
039600*-----------------------------------------------------------------*
039700 0223-VALIDA-ACABAMENTO                  SECTION.
039800*-----------------------------------------------------------------*
039900
040000         IF NOT WRK-VALIDO-OK
040100             GO TO 0223-VALIDA-ACABAMENTO-FIM.
040200         IF REQ-QUALID-ACABTO NOT EQUAL "basic"    AND
040300            REQ-QUALID-ACABTO NOT EQUAL "standard" AND
040400            REQ-QUALID-ACABTO NOT EQUAL "premium"
040500             SET WRK-VALIDO-ERRO          TO TRUE
040600             MOVE "QUALIDADE DE ACABAMENTO INVALIDA"
040700                                          TO WRK-MOTIVO-REJEITO
040800         END-IF.
040900
041000 0223-VALIDA-ACABAMENTO-FIM.              EXIT.
041100*-----------------------------------------------------------------*
041200 0224-VALIDA-ACAB-PAREDE                 SECTION.
041300*-----------------------------------------------------------------*
041400
041500         IF NOT WRK-VALIDO-OK
041600             GO TO 0224-VALIDA-ACAB-PAREDE-FIM.
041700         IF REQ-ACABTO-PAREDE NOT EQUAL "paint"         AND
041800            REQ-ACABTO-PAREDE NOT EQUAL "ceramic_tile"  AND
041900            REQ-ACABTO-PAREDE NOT EQUAL "natural_stone"
042000             SET WRK-VALIDO-ERRO          TO TRUE
042100             MOVE "ACABAMENTO DE PAREDE INVALIDO"
042200                                          TO WRK-MOTIVO-REJEITO
042300         END-IF.
042400
042500 0224-VALIDA-ACAB-PAREDE-FIM.             EXIT.
042600*-----------------------------------------------------------------*
042700 0226-VALIDA-BANHEIROS                   SECTION.
042800*-----------------------------------------------------------------*
042900
043000         IF NOT WRK-VALIDO-OK
043100             GO TO 0226-VALIDA-BANHEIROS-FIM.
043200         IF REQ-QT-BANHEIROS         GREATER THAN 20
043300             SET WRK-VALIDO-ERRO          TO TRUE
043400             MOVE "QUANTIDADE DE BANHEIROS MAIOR QUE 20"
043500                                          TO WRK-MOTIVO-REJEITO
043600         END-IF.
043700
043800 0226-VALIDA-BANHEIROS-FIM.               EXIT.
043900*-----------------------------------------------------------------*
044000 0227-VALIDA-FORRO-COBERT                SECTION.
044100*-----------------------------------------------------------------*
044200
044300         IF NOT WRK-VALIDO-OK
044400             GO TO 0227-VALIDA-FORRO-COBERT-FIM.
044500         IF REQ-TIPO-FORRO NOT EQUAL "plaster"  AND
044600            REQ-TIPO-FORRO NOT EQUAL "drywall"  AND
044700            REQ-TIPO-FORRO NOT EQUAL "suspended"
044800             SET WRK-VALIDO-ERRO          TO TRUE
044900             MOVE "TIPO DE FORRO INVALIDO"
045000                                          TO WRK-MOTIVO-REJEITO
045100         END-IF.
045200         IF NOT WRK-VALIDO-OK
045300             GO TO 0227-VALIDA-FORRO-COBERT-FIM.
045400         IF REQ-TIPO-COBERTURA NOT EQUAL "ceramic_tile" AND
045500            REQ-TIPO-COBERTURA NOT EQUAL "metal"        AND
045600            REQ-TIPO-COBERTURA NOT EQUAL "concrete"
045700             SET WRK-VALIDO-ERRO          TO TRUE
045800             MOVE "TIPO DE COBERTURA INVALIDO"
045900                                          TO WRK-MOTIVO-REJEITO
046000         END-IF.
046100
046200 0227-VALIDA-FORRO-COBERT-FIM.            EXIT.
046300*-----------------------------------------------------------------*
046400 0228-VALIDA-FUND-PERDA                  SECTION.
046500*-----------------------------------------------------------------*
046600*    CHAMADO OS-5502: FAIXA CORRETA DO PERCENTUAL DE PERDA E
046700*    0 A 50, E NAO 0 A 100.
046800*-----------------------------------------------------------------*
046900         IF NOT WRK-VALIDO-OK
047000             GO TO 0228-VALIDA-FUND-PERDA-FIM.
047100         IF REQ-TIPO-FUNDACAO NOT EQUAL "shallow" AND
047200            REQ-TIPO-FUNDACAO NOT EQUAL "deep"    AND
047300            REQ-TIPO-FUNDACAO NOT EQUAL "pile"
047400             SET WRK-VALIDO-ERRO          TO TRUE
047500             MOVE "TIPO DE FUNDACAO INVALIDO"
047600                                          TO WRK-MOTIVO-REJEITO
047700         END-IF.
047800         IF NOT WRK-VALIDO-OK
047900             GO TO 0228-VALIDA-FUND-PERDA-FIM.
048000         IF REQ-PCT-PERDA             GREATER THAN 50
048100             SET WRK-VALIDO-ERRO          TO TRUE
048200             MOVE "PERCENTUAL DE PERDA MAIOR QUE 50"
048300                                          TO WRK-MOTIVO-REJEITO
048400         END-IF.
048500
048600 0228-VALIDA-FUND-PERDA-FIM.              EXIT.
048700*-----------------------------------------------------------------*
048800 0229-VALIDA-CLIENTE                     SECTION.
048900*-----------------------------------------------------------------*
049000
049100         IF NOT WRK-VALIDO-OK
049200             GO TO 0229-VALIDA-CLIENTE-FIM.
049300         IF REQ-NOME-CLIENTE          EQUAL SPACES
049400             SET WRK-VALIDO-ERRO          TO TRUE
049500             MOVE "NOME DO CLIENTE EM BRANCO"
049600                                          TO WRK-MOTIVO-REJEITO
049700         END-IF.
049800         IF NOT WRK-VALIDO-OK
049900             GO TO 0229-VALIDA-CLIENTE-FIM.
050000         IF REQ-EMAIL-CLIENTE         EQUAL SPACES
050100             SET WRK-VALIDO-ERRO          TO TRUE
050200             MOVE "EMAIL DO CLIENTE EM BRANCO"
050300                                          TO WRK-MOTIVO-REJEITO
050400         END-IF.
050500
050600 0229-VALIDA-CLIENTE-FIM.                 EXIT.
050700*-----------------------------------------------------------------*
050800 0230-GRAVAR-REJEITO                     SECTION.
050900*-----------------------------------------------------------------*
051000
051100         MOVE SPACES                     TO REG-REJEITO.
051200         STRING REQ-NOME-CLIENTE         DELIMITED BY SIZE
051300                " - "                    DELIMITED BY SIZE
051400                WRK-MOTIVO-REJEITO       DELIMITED BY SIZE
051500             INTO REG-REJEITO.
051600         WRITE REG-REJEITO.
051700         IF FS-REJEITOS                  NOT EQUAL "00"
051800             MOVE WRK-ERRO-GRAVACAO      TO WRK-DESCRICAO-ERRO
051900             MOVE FS-REJEITOS            TO WRK-STATUS-ERRO
052000             MOVE "0230-REJEITOS"        TO WRK-AREA-ERRO
052100             PERFORM 9999-TRATA-ERRO
052200         END-IF.
052300
052400 0230-GRAVAR-REJEITO-FIM.                 EXIT.
052500*-----------------------------------------------------------------*
052600 0410-CALC-BASE                          SECTION.
052700*-----------------------------------------------------------------*
052800
052900         COMPUTE WRK-CUSTO-BASE ROUNDED =
053000                 REQ-AREA * FAT-CUSTO-BASE-CONSTR.
053100         PERFORM 0411-ACHAR-MULT-PAREDE.
053200         PERFORM 0412-ACHAR-MULT-ACABTO.
053300         PERFORM 0413-ACHAR-MULT-ACAB-PAR.
053400         MOVE ZEROS                      TO WRK-SUBTOTAL-EAP.
053500
053600 0410-CALC-BASE-FIM.                      EXIT.
053700*-----------------------------------------------------------------*
053800 0411-ACHAR-MULT-PAREDE                  SECTION.
053900*-----------------------------------------------------------------*
054000
054100         IF REQ-TIPO-PAREDE               EQUAL "alvenaria"
054200             MOVE 1.000                   TO WRK-MULT-PAREDE
054300         ELSE
054400             IF REQ-TIPO-PAREDE            EQUAL "drywall"
054500                 MOVE 0.800                TO WRK-MULT-PAREDE
054600             ELSE
054700                 IF REQ-TIPO-PAREDE         EQUAL "steel_frame"
054800                     MOVE 1.200              TO WRK-MULT-PAREDE
054900                 ELSE
055000                     MOVE 1.000               TO WRK-MULT-PAREDE
055100                 END-IF
055200             END-IF
055300         END-IF.
055400
055500 0411-ACHAR-MULT-PAREDE-FIM.               EXIT.
055600*-----------------------------------------------------------------*
055700 0412-ACHAR-MULT-ACABTO                  SECTION.
055800*-----------------------------------------------------------------*
055900
056000         IF REQ-QUALID-ACABTO             EQUAL "basic"
056100             MOVE 0.700                    TO WRK-MULT-ACABTO
056200         ELSE
056300             IF REQ-QUALID-ACABTO          EQUAL "standard"
056400                 MOVE 1.000                 TO WRK-MULT-ACABTO
056500             ELSE
056600                 IF REQ-QUALID-ACABTO       EQUAL "premium"
056700                     MOVE 1.500              TO WRK-MULT-ACABTO
056800                 ELSE
056900                     MOVE 1.000               TO WRK-MULT-ACABTO
057000                 END-IF
057100             END-IF
057200         END-IF.
057300
057400 0412-ACHAR-MULT-ACABTO-FIM.               EXIT.
057500*-----------------------------------------------------------------*
057600 0413-ACHAR-MULT-ACAB-PAR                SECTION.
057700*-----------------------------------------------------------------*
057800*    O MULTIPLICADOR DE ACABAMENTO DE PAREDE E APENAS CONSUL-
057900*    TADO (GRAVADO PARA CONFERENCIA) - NAO ENTRA NA FORMULA
058000*    DO CUSTO BASE, POR DECISAO DE NEGOCIO (VER ESPECIFICACAO
058100*    DE CALCULO DE ORCAMENTO).
058200*-----------------------------------------------------------------*
058300         IF REQ-ACABTO-PAREDE             EQUAL "paint"
058400             MOVE 0.300                    TO WRK-MULT-ACAB-PAREDE
058500         ELSE
058600             IF REQ-ACABTO-PAREDE          EQUAL "ceramic_tile"
058700                 MOVE 1.200                 TO WRK-MULT-ACAB-PAREDE
058800             ELSE
058900                 IF REQ-ACABTO-PAREDE       EQUAL "natural_stone"
059000                     MOVE 2.000              TO WRK-MULT-ACAB-PAREDE
059100                 ELSE
059200                     MOVE 1.000              TO WRK-MULT-ACAB-PAREDE
059300                 END-IF
059400             END-IF
059500         END-IF.
059600
059700 0413-ACHAR-MULT-ACAB-PAR-FIM.             EXIT.
059800*-----------------------------------------------------------------*
059900 0420-CALC-ITEM-EAP                      SECTION.
060000*-----------------------------------------------------------------*
060100
060200         MOVE TB-EAP-ID(WS-IX)            TO ITEM-ID.
060300         MOVE TB-EAP-NOME(WS-IX)          TO ITEM-NOME.
060400         MOVE "m2"                        TO ITEM-UNIDADE.
060500         MOVE REQ-AREA                    TO ITEM-QUANTIDADE.
060600         COMPUTE WRK-CUSTO-ITEM ROUNDED =
060700                 WRK-CUSTO-BASE * TB-EAP-PCT(WS-IX)
060800                     * WRK-MULT-PAREDE * WRK-MULT-ACABTO.
060900         COMPUTE ITEM-PRECO-UNIT ROUNDED =
061000                 WRK-CUSTO-ITEM / REQ-AREA.
061100         MOVE WRK-CUSTO-ITEM              TO ITEM-PRECO-TOTAL.
061200         MOVE WRK-CUSTO-ITEM              TO WRK-CSV-VALOR.
061300         ADD WRK-CUSTO-ITEM               TO WRK-SUBTOTAL-EAP.
061400         MOVE "I"                         TO WRK-TIPO-LINHA.
061500         PERFORM 0460-IMP-LINHA-CSV.
061600
061700 0420-CALC-ITEM-EAP-FIM.                  EXIT.
061800*-----------------------------------------------------------------*
061900 0430-CALC-ADICIONAIS                    SECTION.
062000*-----------------------------------------------------------------*
062100
062200         COMPUTE WRK-CUSTO-ADICIONAL ROUNDED =
062300                 (REQ-AREA-ESQUADRIA  * 200.00)
062400               + (REQ-QT-BANHEIROS    * 5000.00)
062500               + (REQ-AREA-PISO       * 150.00)
062600               + (REQ-AREA-FORRO      * 100.00)
062700               + (REQ-AREA-COBERTURA  * 300.00)
062800               + (WRK-SUBTOTAL-EAP * (REQ-PCT-PERDA / 100)).
062900
063000 0430-CALC-ADICIONAIS-FIM.                EXIT.
063100*-----------------------------------------------------------------*
063200 0440-CALC-TOTAL-GERAL                   SECTION.
063300*-----------------------------------------------------------------*
063400
063500         COMPUTE WRK-TOTAL-GERAL ROUNDED =
063600                 WRK-SUBTOTAL-EAP + WRK-CUSTO-ADICIONAL.
063700
063800 0440-CALC-TOTAL-GERAL-FIM.               EXIT.
063900*-----------------------------------------------------------------*
064000 0450-IMP-DETALHE                        SECTION.
064100*-----------------------------------------------------------------*
064200
064300         PERFORM 0451-IMP-CABEC-DETALHE.
064400         PERFORM 0420-CALC-ITEM-EAP
064500             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER 13.
064600         PERFORM 0430-CALC-ADICIONAIS.
064700         PERFORM 0440-CALC-TOTAL-GERAL.
064800         PERFORM 0470-IMP-TOTAL.
064900
065000 0450-IMP-DETALHE-FIM.                    EXIT.
065100*-----------------------------------------------------------------*
065200 0451-IMP-CABEC-DETALHE                  SECTION.
065300*-----------------------------------------------------------------*
065400
065500         MOVE
065600         "ID,Item,Unidade,Quantidade,Preço Unitário,Preço Total"
065700             TO REG-DETALHE.
065800         WRITE REG-DETALHE.
065900         PERFORM 0480-TESTAR-GRAVA-DET.
066000
066100 0451-IMP-CABEC-DETALHE-FIM.               EXIT.
066200*-----------------------------------------------------------------*
066300 0460-IMP-LINHA-CSV                      SECTION.
066400*-----------------------------------------------------------------*
066500
066600         CALL "ORCCSV" USING WRK-TIPO-LINHA  ITEM-ID
066700                              ITEM-NOME       ITEM-UNIDADE
066800                              ITEM-QUANTIDADE ITEM-PRECO-UNIT
066900                              WRK-CSV-VALOR   WRK-LINHA-CSV.
067000         MOVE WRK-LINHA-CSV               TO REG-DETALHE.
067100         WRITE REG-DETALHE.
067200         PERFORM 0480-TESTAR-GRAVA-DET.
067300
067400 0460-IMP-LINHA-CSV-FIM.                  EXIT.
067500*-----------------------------------------------------------------*
067600 0470-IMP-TOTAL                          SECTION.
067700*-----------------------------------------------------------------*
067800
067900         MOVE "T"                         TO WRK-TIPO-LINHA.
068000         MOVE SPACES                      TO ITEM-ID
068100                                              ITEM-NOME
068200                                              ITEM-UNIDADE.
068300         MOVE ZEROS                       TO ITEM-QUANTIDADE
068400                                              ITEM-PRECO-UNIT.
068500         MOVE WRK-TOTAL-GERAL              TO WRK-CSV-VALOR.
068600         PERFORM 0460-IMP-LINHA-CSV.
068700
068800 0470-IMP-TOTAL-FIM.                      EXIT.
068900*-----------------------------------------------------------------*
069000 0480-TESTAR-GRAVA-DET                   SECTION.
069100*-----------------------------------------------------------------*
069200
069300         IF FS-DETALHE                    NOT EQUAL "00"
069400             MOVE WRK-ERRO-GRAVACAO       TO WRK-DESCRICAO-ERRO
069500             MOVE FS-DETALHE              TO WRK-STATUS-ERRO
069600             MOVE "0480-DETALHE"          TO WRK-AREA-ERRO
069700             PERFORM 9999-TRATA-ERRO
069800         END-IF.
069900
070000 0480-TESTAR-GRAVA-DET-FIM.               EXIT.
070100*-----------------------------------------------------------------*
070200 0500-GRAVAR-CADASTRO                    SECTION.
070300*-----------------------------------------------------------------*
070400
070500         MOVE WRK-PROX-PEDIDO             TO CAD-NUM-PEDIDO.
070600         MOVE REQ-NOME-CLIENTE            TO CAD-NOME-CLIENTE.
070700         MOVE REQ-EMAIL-CLIENTE           TO CAD-EMAIL-CLIENTE.
070800         MOVE REQ-TEL-CLIENTE             TO CAD-TEL-CLIENTE.
070900         MOVE REQ-AREA                    TO CAD-AREA.
071000         MOVE REQ-TIPO-PAREDE             TO CAD-TIPO-PAREDE.
071100         MOVE REQ-QUALID-ACABTO           TO CAD-QUALID-ACABTO.
071200         MOVE REQ-ACABTO-PAREDE           TO CAD-ACABTO-PAREDE.
071300         MOVE REQ-AREA-ESQUADRIA          TO CAD-AREA-ESQUADRIA.
071400         MOVE REQ-QT-BANHEIROS            TO CAD-QT-BANHEIROS.
071500         MOVE REQ-AREA-PISO               TO CAD-AREA-PISO.
071600         MOVE REQ-AREA-FORRO              TO CAD-AREA-FORRO.
071700         MOVE REQ-TIPO-FORRO              TO CAD-TIPO-FORRO.
071800         MOVE REQ-TIPO-COBERTURA          TO CAD-TIPO-COBERTURA.
071900         MOVE REQ-AREA-COBERTURA          TO CAD-AREA-COBERTURA.
072000         MOVE REQ-TIPO-FUNDACAO           TO CAD-TIPO-FUNDACAO.
072100         MOVE REQ-PCT-PERDA               TO CAD-PCT-PERDA.
072200         MOVE WRK-TOTAL-GERAL             TO CAD-VALOR-TOTAL.
072300         PERFORM 0510-MONTAR-DATA-HORA.
072400         SET CAD-STATUS-PENDENTE          TO TRUE.
072500         MOVE SPACES                      TO CAD-OBSERVACOES.
072600         WRITE REG-ORC-CADASTRO.
072700         PERFORM 0520-TESTAR-GRAVA-CAD.
072800         ADD 1 TO WRK-PROX-PEDIDO.
072900
073000 0500-GRAVAR-CADASTRO-FIM.                EXIT.
073100*-----------------------------------------------------------------*
073200 0510-MONTAR-DATA-HORA                   SECTION.
073300*-----------------------------------------------------------------*
073400
073500         STRING WRK-DS-ANO                DELIMITED BY SIZE
073600                "-"                       DELIMITED BY SIZE
073700                WRK-DS-MES                DELIMITED BY SIZE
073800                "-"                       DELIMITED BY SIZE
073900                WRK-DS-DIA                DELIMITED BY SIZE
074000                " "                       DELIMITED BY SIZE
074100                WRK-HS-HORA               DELIMITED BY SIZE
074200                ":"                       DELIMITED BY SIZE
074300                WRK-HS-MINUTO             DELIMITED BY SIZE
074400                ":"                       DELIMITED BY SIZE
074500                WRK-HS-SEGUNDO            DELIMITED BY SIZE
074600             INTO CAD-DATA-HORA-CRIACAO.
074700
074800 0510-MONTAR-DATA-HORA-FIM.                EXIT.
074900*-----------------------------------------------------------------*
075000 0520-TESTAR-GRAVA-CAD                   SECTION.
075100*-----------------------------------------------------------------*
075200
075300         IF FS-CADASTRO                   NOT EQUAL "00"
075400             MOVE WRK-ERRO-GRAVACAO       TO WRK-DESCRICAO-ERRO
075500             MOVE FS-CADASTRO             TO WRK-STATUS-ERRO
075600             MOVE "0520-CADASTRO"         TO WRK-AREA-ERRO
075700             PERFORM 9999-TRATA-ERRO
075800         END-IF.
075900
076000 0520-TESTAR-GRAVA-CAD-FIM.                EXIT.
076100*-----------------------------------------------------------------*
076200 0700-IMP-RESUMO                         SECTION.
076300*-----------------------------------------------------------------*
076400
076500         MOVE SPACES                      TO REG-RESUMO.
076600         MOVE "RESUMO DO LOTE - ORCALC - CONSTRUTORA ALVORADA"
076700             TO REG-RESUMO.
076800         WRITE REG-RESUMO.
076900         MOVE ALL "-"                     TO WRK-CABEC3.
077000         MOVE WRK-CABEC3                  TO REG-RESUMO.
077100         WRITE REG-RESUMO.
077200         MOVE ACU-LIDOS                   TO WRK-ACU-ED.
077300         STRING "REGISTROS LIDOS..........: " DELIMITED BY SIZE
077400                WRK-ACU-ED                    DELIMITED BY SIZE
077500             INTO REG-RESUMO.
077600         WRITE REG-RESUMO.
077700         MOVE ACU-REJEITADOS               TO WRK-ACU-ED.
077800         STRING "REGISTROS REJEITADOS.....: " DELIMITED BY SIZE
077900                WRK-ACU-ED                    DELIMITED BY SIZE
078000             INTO REG-RESUMO.
078100         WRITE REG-RESUMO.
078200         MOVE ACU-PRECIFICADOS             TO WRK-ACU-ED.
078300         STRING "ORCAMENTOS PRECIFICADOS..: " DELIMITED BY SIZE
078400                WRK-ACU-ED                    DELIMITED BY SIZE
078500             INTO REG-RESUMO.
078600         WRITE REG-RESUMO.
078700         MOVE ACU-VALOR-TOTAL-LOTE         TO WRK-ACU-VALOR-ED.
078800         STRING "VALOR TOTAL PRECIFICADO..: R$ "
078900                                               DELIMITED BY SIZE
079000                WRK-ACU-VALOR-ED               DELIMITED BY SIZE
079100             INTO REG-RESUMO.
079200         WRITE REG-RESUMO.
079300
079400 0700-IMP-RESUMO-FIM.                     EXIT.
079500*-----------------------------------------------------------------*
079600 0900-FINALIZAR                          SECTION.
079700*-----------------------------------------------------------------*
079800
079900         CLOSE ORC-REQUESTS
080000               ORC-DETALHE
080100               ORC-REJEITOS
080200               ORC-CADASTRO
080300               ORC-RESUMO.
080400
080500 0900-FINALIZAR-FIM.                      EXIT.
080600*-----------------------------------------------------------------*
080700 9999-TRATA-ERRO                         SECTION.
080800*-----------------------------------------------------------------*
080900
081000         DISPLAY "===== ERRO NO PROGRAMA ORCALC =====".
081100         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
081200         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
081300         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
081400         GOBACK.
081500
081600 9999-TRATA-ERRO-FIM.                     EXIT.
081700*-----------------------------------------------------------------*
